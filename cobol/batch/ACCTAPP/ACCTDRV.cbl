000100*
000200*  GREATER MIDLAND SAVINGS - DATA PROCESSING DIVISION
000300*  ALL RIGHTS RESERVED
000400*
000500*  THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
000600*  GREATER MIDLAND SAVINGS.  THE COPYRIGHT NOTICE ABOVE
000700*  DOES NOT EVIDENCE ANY ACTUAL OR INTENDED PUBLICATION
000800*  OF SUCH SOURCE CODE.
000900*
001000* #ident  "@(#) batch/ACCTAPP/ACCTDRV.cbl  $Revision: 3.4 $"
001100*
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.    ACCTDRV.
001400 AUTHOR.        R HALVORSEN.
001500 INSTALLATION.  GREATER MIDLAND SAVINGS - DP DIVISION.
001600 DATE-WRITTEN.  MARCH 05 1987.
001700 DATE-COMPILED.
001800 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001900*****************************************************
002000* CHANGE LOG
002100*****************************************************
002200* 03/05/87 RH   ORIGINAL - NIGHTLY ACCOUNT/BALANCE
002300*               TRANSACTION BATCH DRIVER.  OPENS ALL
002400*               ACCTAPP FILES, LOADS THE MASTERS, WORKS
002500*               THE REQUEST STREAM AND CALLS THE PROPER
002600*               SERVICE PROGRAM FOR EACH REQUEST.
002700* 09/14/88 RH   ADDED CONTROL-TOTAL PRINT AT END OF RUN
002800*               PER DP-REQ 88-201 (OPERATIONS WANTED A
002900*               RUN SUMMARY ON THE PRINT FILE).
003000* 02/02/90 T OKONKWO-FIELDS  QA REQUESTS NOW PRINT ONE
003100*               DETAIL LINE PER ACCOUNT RETURNED INSTEAD
003200*               OF JUST THE FIRST ONE - WS-QA-LIST WAS
003300*               BEING IGNORED PAST SUBSCRIPT 1.
003400* 11/30/93 RH   TRANFILE IS NOW READ AT START OF RUN TO
003500*               SEED THE IN-MEMORY JOURNAL FOR CN/QT
003600*               LOOKUPS, THEN FULLY REWRITTEN AT THE END
003700*               (WAS OPEN EXTEND, LOST THE ABILITY TO
003800*               CANCEL A PRIOR DAY'S TRANSACTION).
003900* 09/08/98 J PELLETIER  Y2K REMEDIATION - WS-DTWORK-DATE
004000*               NOW LOADED FROM A 4-DIGIT-CENTURY ACCEPT,
004100*               NO MORE 2-DIGIT YEAR ANYWHERE IN THE RUN.
004200* 02/14/99 J PELLETIER  Y2K SIGN-OFF PER MEMO DP-99-004.
004300* 06/23/03 T OKONKWO-FIELDS  TICKET DP-03271 - CONTROL
004400*               TOTAL LABELS AND ERROR CODE LITERALS NOW
004500*               MATCH THE BUSINESS RULE SPEC EXACTLY.
004600*****************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  GMS-3090.
005000 OBJECT-COMPUTER.  GMS-3090.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS NUMERIC-CHARS IS "0" THRU "9"
005400     UPSI-0 ON TRACE-ON OFF TRACE-OFF.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT USERFILE  ASSIGN TO USERFILE
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-USERFILE-STATUS.
006000     SELECT ACCTFILE  ASSIGN TO ACCTFILE
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-ACCTFILE-STATUS.
006300     SELECT ACCTOUT   ASSIGN TO ACCTOUT
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-ACCTOUT-STATUS.
006600     SELECT REQFILE   ASSIGN TO REQFILE
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-REQFILE-STATUS.
006900     SELECT TRANFILE  ASSIGN TO TRANFILE
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-TRANFILE-STATUS.
007200     SELECT RPTFILE   ASSIGN TO RPTFILE
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-RPTFILE-STATUS.
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  USERFILE
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 30 CHARACTERS.
008000 01  FD-USERREC                  PIC X(30).
008100 FD  ACCTFILE
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 50 CHARACTERS.
008400 01  FD-ACCTREC-IN               PIC X(50).
008500 FD  ACCTOUT
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 50 CHARACTERS.
008800 01  FD-ACCTREC-OUT              PIC X(50).
008900 FD  REQFILE
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 47 CHARACTERS.
009200 01  FD-REQREC                   PIC X(47).
009300 FD  TRANFILE
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 59 CHARACTERS.
009600 01  FD-TRANREC                  PIC X(59).
009700 FD  RPTFILE
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 132 CHARACTERS.
010000 01  FD-RPTREC                   PIC X(132).
010100*
010200 WORKING-STORAGE SECTION.
010300 01  LOGMSG.
010400     05  FILLER              PIC X(09) VALUE "ACCTDRV=".
010500     05  LOGMSG-TEXT         PIC X(50).
010600 01  LOGMSG-LEN              PIC S9(09) COMP-5.
010700*
010800 01  WS-FILE-STATUSES.
010900     05  WS-USERFILE-STATUS  PIC X(02).
011000         88  WS-USERFILE-OK          VALUE "00".
011100         88  WS-USERFILE-EOF         VALUE "10".
011200     05  WS-ACCTFILE-STATUS  PIC X(02).
011300         88  WS-ACCTFILE-OK          VALUE "00".
011400         88  WS-ACCTFILE-EOF         VALUE "10".
011500     05  WS-ACCTOUT-STATUS   PIC X(02).
011600         88  WS-ACCTOUT-OK           VALUE "00".
011700     05  WS-REQFILE-STATUS   PIC X(02).
011800         88  WS-REQFILE-OK           VALUE "00".
011900         88  WS-REQFILE-EOF          VALUE "10".
012000     05  WS-TRANFILE-STATUS  PIC X(02).
012100         88  WS-TRANFILE-OK          VALUE "00".
012200         88  WS-TRANFILE-EOF         VALUE "10".
012300     05  WS-RPTFILE-STATUS   PIC X(02).
012400         88  WS-RPTFILE-OK           VALUE "00".
012500*
012600 01  WS-EOF-SWITCHES.
012700     05  WS-REQFILE-EOF-SW   PIC X(01) VALUE "N".
012800         88  WS-NO-MORE-REQS         VALUE "Y".
012900*
013000 01  WS-HEADING-PRINTED-SW   PIC X(01) VALUE "N".
013100     88  WS-HEADING-PRINTED          VALUE "Y".
013200*
013300 01  WS-CALL-INDEX.
013400     05  WS-WA-INDEX         PIC 9(05) COMP-5.
013500     05  FILLER              PIC X(04).
013600*
013700 01  WS-QA-PRINT-IDX         PIC 9(02) COMP-5 VALUE 0.
013800 01  WS-TODAY-ACCEPT         PIC 9(08).
013900*****************************************************
014000* Edited fields for the control-total print lines -
014100* WS-CONTROL-TOTALS itself is all COMP-5, and the
014200* shop's STRING habit only ever strings DISPLAY data.
014300*****************************************************
014400 01  WS-CT-EDIT-COUNT         PIC ZZZ,ZZ9.
014500 01  WS-CT-EDIT-AMOUNT        PIC ZZZ,ZZZ,ZZZ,ZZZ,ZZ9.
014600 01  WS-CT-EDIT-NET           PIC -,ZZZ,ZZZ,ZZZ,ZZZ,ZZ9.
014700*
014800 COPY USERREC.
014900 COPY ACCTREC.
015000 COPY TRANREC.
015100 COPY REQREC.
015200 COPY RPTREC.
015300 COPY DTWORK.
015400*****************************************************
015500 PROCEDURE DIVISION.
015600*
015700 0000-MAIN-CONTROL.
015800     PERFORM 0100-INITIALIZE-THRU-0100-EXIT.
015900     PERFORM 1000-LOAD-MASTERS-THRU-1000-EXIT.
016000     PERFORM 2000-PROCESS-REQUESTS-THRU-2000-EXIT
016100         UNTIL WS-NO-MORE-REQS.
016200     PERFORM 9000-WRAPUP-THRU-9000-EXIT.
016300     STOP RUN.
016400*****************************************************
016500* 0100-INITIALIZE - OPEN THE RUN'S FILES, ESTABLISH
016600* TODAY'S PROCESSING DATE, ZERO THE CONTROL TOTALS.
016700*****************************************************
016800 0100-INITIALIZE-THRU-0100-EXIT.
016900     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.
017000     MOVE "Started" TO LOGMSG-TEXT.
017100     PERFORM DO-USERLOG.
017200     ACCEPT WS-TODAY-ACCEPT FROM DATE YYYYMMDD.
017300     MOVE WS-TODAY-ACCEPT TO WS-DTWORK-NUMERIC.
017400     MOVE 0 TO WS-TRAN-ID-SEQ.
017500     MOVE 0 TO WS-USER-COUNT.
017600     MOVE 0 TO WS-ACCT-COUNT.
017700     MOVE 0 TO WS-TRAN-COUNT.
017800     INITIALIZE WS-CONTROL-TOTALS.
017900     OPEN INPUT  USERFILE.
018000     OPEN INPUT  ACCTFILE.
018100     OPEN INPUT  REQFILE.
018200     OPEN INPUT  TRANFILE.
018300     OPEN OUTPUT ACCTOUT.
018400     OPEN OUTPUT RPTFILE.
018500     IF NOT WS-USERFILE-OK OR NOT WS-ACCTFILE-OK
018600         OR NOT WS-REQFILE-OK OR NOT WS-TRANFILE-OK
018700         MOVE "OPEN ERROR ON ACCTAPP INPUT FILES" TO
018800             LOGMSG-TEXT
018900         PERFORM DO-USERLOG
019000         STOP RUN
019100     END-IF.
019200 0100-EXIT.
019300     EXIT.
019400*****************************************************
019500* 1000-LOAD-MASTERS - BRING USERFILE, ACCTFILE AND THE
019600* SEED TRANFILE INTO WORKING STORAGE.  ACCTFILE AND
019700* REQFILE ARE LEFT WHERE THEY ARE - THE REQUEST LOOP
019800* OWNS REQFILE'S POSITIONING.
019900*****************************************************
020000 1000-LOAD-MASTERS-THRU-1000-EXIT.
020100     PERFORM 1100-READ-USERFILE UNTIL WS-USERFILE-EOF.
020200     PERFORM 1200-READ-ACCTFILE UNTIL WS-ACCTFILE-EOF.
020300     PERFORM 1300-READ-TRANFILE UNTIL WS-TRANFILE-EOF.
020400     CLOSE USERFILE.
020500     CLOSE ACCTFILE.
020600     CLOSE TRANFILE.
020700 1000-EXIT.
020800     EXIT.
020900*****************************************************
021000 1100-READ-USERFILE.
021100     READ USERFILE INTO FD-USERREC
021200         AT END SET WS-USERFILE-EOF TO TRUE
021300         NOT AT END
021400             ADD 1 TO WS-USER-COUNT
021500             SET WS-USER-IDX TO WS-USER-COUNT
021600             MOVE FD-USERREC TO USERREC
021700             MOVE USERREC TO WS-USER-ENTRY (WS-USER-IDX)
021800     END-READ.
021900*****************************************************
022000 1200-READ-ACCTFILE.
022100     READ ACCTFILE INTO FD-ACCTREC-IN
022200         AT END SET WS-ACCTFILE-EOF TO TRUE
022300         NOT AT END
022400             ADD 1 TO WS-ACCT-COUNT
022500             SET WS-ACCT-IDX TO WS-ACCT-COUNT
022600             MOVE FD-ACCTREC-IN TO ACCTREC
022700             MOVE ACCTREC TO WS-ACCT-ENTRY (WS-ACCT-IDX)
022800     END-READ.
022900*****************************************************
023000 1300-READ-TRANFILE.
023100     READ TRANFILE INTO FD-TRANREC
023200         AT END SET WS-TRANFILE-EOF TO TRUE
023300         NOT AT END
023400             ADD 1 TO WS-TRAN-COUNT
023500             SET WS-TRAN-IDX TO WS-TRAN-COUNT
023600             MOVE FD-TRANREC TO TRANREC
023700             MOVE TRANREC TO WS-TRAN-ENTRY (WS-TRAN-IDX)
023800     END-READ.
023900*****************************************************
024000* 2000-PROCESS-REQUESTS - READ ONE REQUEST, DISPATCH TO
024100* THE SERVICE PROGRAM THAT OWNS ITS REQ-TYPE, PRINT THE
024200* RESULT AND ROLL IT INTO THE CONTROL TOTALS.
024300*****************************************************
024400 2000-PROCESS-REQUESTS-THRU-2000-EXIT.
024500     READ REQFILE INTO FD-REQREC
024600         AT END SET WS-NO-MORE-REQS TO TRUE
024700         NOT AT END
024800             MOVE FD-REQREC TO REQREC
024900             PERFORM 2100-CALL-SERVICE-THRU
025000             PERFORM 2800-WRITE-DETAIL-LINE
025100             PERFORM 2900-ACCUM-TOTALS
025200     END-READ.
025300 2000-EXIT.
025400     EXIT.
025500*****************************************************
025600* 2100-CALL-SERVICE - ONE CALL PER REQ-TYPE, ALL SIX
025700* SERVICE PROGRAMS SHARE THE SAME PARAMETER LIST.
025800*****************************************************
025900 2100-CALL-SERVICE-THRU.
026000     IF REQ-TYPE-CREATE
026100         CALL "CREATACC" USING WS-USER-TABLE WS-ACCT-TABLE
026200             WS-TRAN-TABLE REQREC RESREC WS-QA-LIST
026300             WS-DTWORK-DATE WS-TRAN-ID-SEQ
026400     ELSE IF REQ-TYPE-DELETE
026500         CALL "DELETACC" USING WS-USER-TABLE WS-ACCT-TABLE
026600             WS-TRAN-TABLE REQREC RESREC WS-QA-LIST
026700             WS-DTWORK-DATE WS-TRAN-ID-SEQ
026800     ELSE IF REQ-TYPE-USE
026900         CALL "USEBAL"   USING WS-USER-TABLE WS-ACCT-TABLE
027000             WS-TRAN-TABLE REQREC RESREC WS-QA-LIST
027100             WS-DTWORK-DATE WS-TRAN-ID-SEQ
027200     ELSE IF REQ-TYPE-CANCEL
027300         CALL "CANBAL"   USING WS-USER-TABLE WS-ACCT-TABLE
027400             WS-TRAN-TABLE REQREC RESREC WS-QA-LIST
027500             WS-DTWORK-DATE WS-TRAN-ID-SEQ
027600     ELSE IF REQ-TYPE-QUERY-TRAN
027700         CALL "QRYTRAN"  USING WS-USER-TABLE WS-ACCT-TABLE
027800             WS-TRAN-TABLE REQREC RESREC WS-QA-LIST
027900             WS-DTWORK-DATE WS-TRAN-ID-SEQ
028000     ELSE IF REQ-TYPE-QUERY-ACCTS
028100         CALL "QRYACCT"  USING WS-USER-TABLE WS-ACCT-TABLE
028200             WS-TRAN-TABLE REQREC RESREC WS-QA-LIST
028300             WS-DTWORK-DATE WS-TRAN-ID-SEQ
028400     END-IF.
028500 2100-EXIT.
028600     EXIT.
028700*****************************************************
028800* 2800-WRITE-DETAIL-LINE - ONE PRINT LINE PER REQUEST,
028900* EXCEPT QA WHICH PRINTS ONE LINE PER ACCOUNT RETURNED
029000* (WS-QA-LIST, BUILT BY QRYACCT).  HEADING PRINTS ONCE,
029100* AT TOP-OF-FORM, BEFORE THE FIRST DETAIL LINE.
029200*****************************************************
029300 2800-WRITE-DETAIL-LINE.
029400     IF NOT WS-HEADING-PRINTED
029500         PERFORM 2810-WRITE-HEADING
029600         SET WS-HEADING-PRINTED TO TRUE
029700     END-IF.
029800     IF REQ-TYPE-QUERY-ACCTS AND RES-STATUS-SUCCESS
029900         PERFORM 2850-WRITE-QA-LINES
030000             VARYING WS-QA-PRINT-IDX FROM 1 BY 1
030100                 UNTIL WS-QA-PRINT-IDX > WS-QA-COUNT
030200     ELSE
030300         PERFORM 2820-WRITE-ONE-LINE
030400     END-IF.
030500*****************************************************
030600 2810-WRITE-HEADING.
030700     MOVE RPT-HEADING-1 TO FD-RPTREC.
030800     WRITE FD-RPTREC.
030900     MOVE RPT-HEADING-2 TO FD-RPTREC.
031000     WRITE FD-RPTREC.
031100*****************************************************
031200 2820-WRITE-ONE-LINE.
031300     MOVE SPACES TO RPT-LINE.
031400     MOVE RES-TYPE TO RPT-TYPE.
031500     MOVE RES-STATUS TO RPT-STATUS.
031600     MOVE RES-ERROR-CODE TO RPT-ERROR-CODE.
031700     MOVE RES-ACCT-NUMBER TO RPT-ACCT-NUMBER.
031800     MOVE RES-AMOUNT TO RPT-AMOUNT.
031900     MOVE RES-BALANCE TO RPT-BALANCE.
032000     MOVE RPT-LINE TO FD-RPTREC.
032100     WRITE FD-RPTREC.
032200*****************************************************
032300* 2850-WRITE-QA-LINES - ONE DETAIL LINE PER ACCOUNT IN
032400* THE LIST QRYACCT HANDED BACK.
032500*****************************************************
032600 2850-WRITE-QA-LINES.
032700     MOVE SPACES TO RPT-LINE.
032800     MOVE RES-TYPE TO RPT-TYPE.
032900     MOVE RES-STATUS TO RPT-STATUS.
033000     MOVE SPACES TO RPT-ERROR-CODE.
033100     MOVE WS-QA-ACCT-NUMBER (WS-QA-PRINT-IDX)
033200         TO RPT-ACCT-NUMBER.
033300     MOVE 0 TO RPT-AMOUNT.
033400     MOVE WS-QA-BALANCE (WS-QA-PRINT-IDX) TO RPT-BALANCE.
033500     MOVE RPT-LINE TO FD-RPTREC.
033600     WRITE FD-RPTREC.
033700*****************************************************
033800* 2900-ACCUM-TOTALS - ROLL THIS REQUEST'S OUTCOME INTO
033900* THE RUN'S CONTROL TOTALS.
034000*****************************************************
034100 2900-ACCUM-TOTALS.
034200     ADD 1 TO WS-CT-REQS-READ.
034300     IF RES-STATUS-SUCCESS
034400         ADD 1 TO WS-CT-REQS-SUCCESS
034500     ELSE
034600         ADD 1 TO WS-CT-REQS-FAILED
034700     END-IF.
034800     IF REQ-TYPE-CREATE AND RES-STATUS-SUCCESS
034900         ADD 1 TO WS-CT-ACCTS-CREATED
035000     END-IF.
035100     IF REQ-TYPE-DELETE AND RES-STATUS-SUCCESS
035200         ADD 1 TO WS-CT-ACCTS-CLOSED
035300     END-IF.
035400     IF REQ-TYPE-USE
035500         IF RES-STATUS-SUCCESS
035600             ADD 1 TO WS-CT-USE-COUNT
035700             ADD RES-AMOUNT TO WS-CT-USE-AMOUNT
035800             SUBTRACT RES-AMOUNT FROM WS-CT-NET-CHANGE
035900         ELSE
036000             ADD 1 TO WS-CT-TRAN-FAILED
036100         END-IF
036200     END-IF.
036300     IF REQ-TYPE-CANCEL
036400         IF RES-STATUS-SUCCESS
036500             ADD 1 TO WS-CT-CANCEL-COUNT
036600             ADD RES-AMOUNT TO WS-CT-CANCEL-AMOUNT
036700             ADD RES-AMOUNT TO WS-CT-NET-CHANGE
036800         ELSE
036900             ADD 1 TO WS-CT-TRAN-FAILED
037000         END-IF
037100     END-IF.
037200*****************************************************
037300* 9000-WRAPUP - REWRITE THE ACCOUNT MASTER AND THE
037400* TRANSACTION JOURNAL IN FULL, PRINT CONTROL TOTALS,
037500* CLOSE EVERYTHING DOWN.
037600*****************************************************
037700 9000-WRAPUP-THRU-9000-EXIT.
037800     MOVE 0 TO WS-WA-INDEX.
037900     PERFORM 9010-WRITE-ACCTOUT
038000         VARYING WS-WA-INDEX FROM 1 BY 1
038100             UNTIL WS-WA-INDEX > WS-ACCT-COUNT.
038200     CLOSE ACCTOUT.
038300     OPEN OUTPUT TRANFILE.
038400     MOVE 0 TO WS-WA-INDEX.
038500     PERFORM 9020-WRITE-TRANFILE
038600         VARYING WS-WA-INDEX FROM 1 BY 1
038700             UNTIL WS-WA-INDEX > WS-TRAN-COUNT.
038800     CLOSE TRANFILE.
038900     PERFORM 9100-WRITE-TOTALS.
039000     CLOSE REQFILE.
039100     CLOSE RPTFILE.
039200     MOVE "Ended" TO LOGMSG-TEXT.
039300     PERFORM DO-USERLOG.
039400 9000-EXIT.
039500     EXIT.
039600*****************************************************
039700 9010-WRITE-ACCTOUT.
039800     MOVE WS-ACCT-ENTRY (WS-WA-INDEX) TO ACCTREC.
039900     MOVE ACCTREC TO FD-ACCTREC-OUT.
040000     WRITE FD-ACCTREC-OUT.
040100*****************************************************
040200 9020-WRITE-TRANFILE.
040300     MOVE WS-TRAN-ENTRY (WS-WA-INDEX) TO TRANREC.
040400     MOVE TRANREC TO FD-TRANREC.
040500     WRITE FD-TRANREC.
040600*****************************************************
040700* 9100-WRITE-TOTALS - CONTROL-TOTAL SECTION PRINTED AT
040800* THE FOOT OF RPTFILE.
040900*****************************************************
041000 9100-WRITE-TOTALS.
041100     MOVE SPACES TO FD-RPTREC.
041200     WRITE FD-RPTREC.
041300     MOVE WS-CT-REQS-READ TO WS-CT-EDIT-COUNT.
041400     MOVE SPACES TO RPT-LINE.
041500     STRING "REQUESTS READ......." DELIMITED BY SIZE
041600            WS-CT-EDIT-COUNT DELIMITED BY SIZE
041700            INTO RPT-LINE.
041800     MOVE RPT-LINE TO FD-RPTREC.
041900     WRITE FD-RPTREC.
042000     MOVE WS-CT-REQS-SUCCESS TO WS-CT-EDIT-COUNT.
042100     MOVE SPACES TO RPT-LINE.
042200     STRING "REQUESTS SUCCESSFUL." DELIMITED BY SIZE
042300            WS-CT-EDIT-COUNT DELIMITED BY SIZE
042400            INTO RPT-LINE.
042500     MOVE RPT-LINE TO FD-RPTREC.
042600     WRITE FD-RPTREC.
042700     MOVE WS-CT-REQS-FAILED TO WS-CT-EDIT-COUNT.
042800     MOVE SPACES TO RPT-LINE.
042900     STRING "REQUESTS FAILED....." DELIMITED BY SIZE
043000            WS-CT-EDIT-COUNT DELIMITED BY SIZE
043100            INTO RPT-LINE.
043200     MOVE RPT-LINE TO FD-RPTREC.
043300     WRITE FD-RPTREC.
043400     MOVE WS-CT-ACCTS-CREATED TO WS-CT-EDIT-COUNT.
043500     MOVE SPACES TO RPT-LINE.
043600     STRING "ACCOUNTS CREATED...." DELIMITED BY SIZE
043700            WS-CT-EDIT-COUNT DELIMITED BY SIZE
043800            INTO RPT-LINE.
043900     MOVE RPT-LINE TO FD-RPTREC.
044000     WRITE FD-RPTREC.
044100     MOVE WS-CT-ACCTS-CLOSED TO WS-CT-EDIT-COUNT.
044200     MOVE SPACES TO RPT-LINE.
044300     STRING "ACCOUNTS CLOSED....." DELIMITED BY SIZE
044400            WS-CT-EDIT-COUNT DELIMITED BY SIZE
044500            INTO RPT-LINE.
044600     MOVE RPT-LINE TO FD-RPTREC.
044700     WRITE FD-RPTREC.
044800     MOVE WS-CT-USE-COUNT TO WS-CT-EDIT-COUNT.
044900     MOVE WS-CT-USE-AMOUNT TO WS-CT-EDIT-AMOUNT.
045000     MOVE SPACES TO RPT-LINE.
045100     STRING "USE COUNT / AMOUNT.." DELIMITED BY SIZE
045200            WS-CT-EDIT-COUNT DELIMITED BY SIZE
045300            "  " DELIMITED BY SIZE
045400            WS-CT-EDIT-AMOUNT DELIMITED BY SIZE
045500            INTO RPT-LINE.
045600     MOVE RPT-LINE TO FD-RPTREC.
045700     WRITE FD-RPTREC.
045800     MOVE WS-CT-CANCEL-COUNT TO WS-CT-EDIT-COUNT.
045900     MOVE WS-CT-CANCEL-AMOUNT TO WS-CT-EDIT-AMOUNT.
046000     MOVE SPACES TO RPT-LINE.
046100     STRING "CANCEL COUNT / AMT.." DELIMITED BY SIZE
046200            WS-CT-EDIT-COUNT DELIMITED BY SIZE
046300            "  " DELIMITED BY SIZE
046400            WS-CT-EDIT-AMOUNT DELIMITED BY SIZE
046500            INTO RPT-LINE.
046600     MOVE RPT-LINE TO FD-RPTREC.
046700     WRITE FD-RPTREC.
046800     MOVE WS-CT-TRAN-FAILED TO WS-CT-EDIT-COUNT.
046900     MOVE SPACES TO RPT-LINE.
047000     STRING "USE/CANCEL FAILED..." DELIMITED BY SIZE
047100            WS-CT-EDIT-COUNT DELIMITED BY SIZE
047200            INTO RPT-LINE.
047300     MOVE RPT-LINE TO FD-RPTREC.
047400     WRITE FD-RPTREC.
047500     MOVE WS-CT-NET-CHANGE TO WS-CT-EDIT-NET.
047600     MOVE SPACES TO RPT-LINE.
047700     STRING "NET BALANCE CHANGE.." DELIMITED BY SIZE
047800            WS-CT-EDIT-NET DELIMITED BY SIZE
047900            INTO RPT-LINE.
048000     MOVE RPT-LINE TO FD-RPTREC.
048100     WRITE FD-RPTREC.
048200*****************************************************
048300 DO-USERLOG.
048400     DISPLAY LOGMSG.
