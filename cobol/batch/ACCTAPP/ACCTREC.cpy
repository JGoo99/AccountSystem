000100*****************************************************
000200* ACCTREC  -  Account master record (ACCTFILE / ACCTOUT)
000300* Record length is 50 bytes on the nose
000400* (10+10+1+13+8+8) - no slack byte, no FILLER, same as
000500* USERREC above.
000600*****************************************************
000700 01  ACCTREC.
000800     05  ACCT-NUMBER             PIC X(10).
000900     05  ACCT-NUMBER-NUM REDEFINES ACCT-NUMBER
001000                                 PIC 9(10).
001100     05  ACCT-USER-ID            PIC 9(10).
001200     05  ACCT-STATUS             PIC X(01).
001300         88  ACCT-IN-USE                 VALUE "I".
001400         88  ACCT-UNREGISTERED           VALUE "U".
001500     05  ACCT-BALANCE            PIC S9(13).
001600     05  ACCT-REG-DATE           PIC 9(08).
001700     05  ACCT-UNREG-DATE         PIC 9(08).
001800*****************************************************
001900* WS-ACCT-TABLE  -  ACCTFILE loaded into working
002000* storage at start of run, updated in place by
002100* CREATACC/DELETACC/USEBAL/CANBAL and rewritten to
002200* ACCTOUT in account-number (issue) order at end of
002300* run.  2000-entry ceiling is the shop's standing
002400* batch-window limit for the account master.
002500*****************************************************
002600 01  WS-ACCT-TABLE.
002700     05  WS-ACCT-COUNT           PIC 9(05) COMP-5.
002800     05  WS-ACCT-ENTRY OCCURS 0 TO 2000 TIMES
002900             DEPENDING ON WS-ACCT-COUNT
003000             INDEXED BY WS-ACCT-IDX.
003100         10  WS-AT-NUMBER        PIC X(10).
003200         10  WS-AT-NUMBER-NUM REDEFINES WS-AT-NUMBER
003300                                 PIC 9(10).
003400         10  WS-AT-USER-ID       PIC 9(10).
003500         10  WS-AT-STATUS        PIC X(01).
003600             88  WS-AT-IN-USE            VALUE "I".
003700             88  WS-AT-UNREGISTERED      VALUE "U".
003800         10  WS-AT-BALANCE       PIC S9(13).
003900         10  WS-AT-REG-DATE      PIC 9(08).
004000         10  WS-AT-UNREG-DATE    PIC 9(08).
004100         10  WS-AT-UNREG-SPLIT REDEFINES WS-AT-UNREG-DATE.
004200             15  WS-AT-UNREG-CCYY PIC 9(04).
004300             15  WS-AT-UNREG-MM   PIC 9(02).
004400             15  WS-AT-UNREG-DD   PIC 9(02).
004500         10  FILLER              PIC X(05).
