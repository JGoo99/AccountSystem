000100*
000200*  GREATER MIDLAND SAVINGS - DATA PROCESSING DIVISION
000300*  ALL RIGHTS RESERVED
000400*
000500*  THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
000600*  GREATER MIDLAND SAVINGS.  THE COPYRIGHT NOTICE ABOVE
000700*  DOES NOT EVIDENCE ANY ACTUAL OR INTENDED PUBLICATION
000800*  OF SUCH SOURCE CODE.
000900*
001000* #ident  "@(#) batch/ACCTAPP/CANBAL.cbl  $Revision: 2.1 $"
001100*
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.    CANBAL.
001400 AUTHOR.        R HALVORSEN.
001500 INSTALLATION.  GREATER MIDLAND SAVINGS - DP DIVISION.
001600 DATE-WRITTEN.  JUNE 14 1988.
001700 DATE-COMPILED.
001800 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001900*****************************************************
002000* CHANGE LOG
002100*****************************************************
002200* 06/14/88 RH   ORIGINAL - CANCEL (REVERSE) A PRIOR USE
002300*               TRANSACTION FOR ACCTAPP.  CALLED FROM
002400*               ACCTDRV FOR EVERY CN REQUEST.
002500* 03/02/91 T OKONKWO-FIELDS  ADDED THE ONE-YEAR CANCEL
002600*               WINDOW PER DP-REQ 91-033 (AUDIT WANTED A
002700*               CUTOFF ON HOW OLD A REVERSAL COULD BE).
002800* 08/17/94 RH   FULL-AMOUNT-ONLY EDIT ADDED - PARTIAL
002900*               CANCELS WERE REJECTED BY HAND BEFORE THIS
003000*               DATE, NOW ENFORCED IN CODE.
003100* 09/08/98 J PELLETIER  Y2K REMEDIATION - CUTOFF-DATE
003200*               ARITHMETIC REWORKED, CCYY WAS BEING
003300*               TRUNCATED TO 2 DIGITS BEFORE THE COMPARE.
003400* 02/14/99 J PELLETIER  Y2K SIGN-OFF PER MEMO DP-99-004.
003500* 06/23/03 T OKONKWO-FIELDS  TICKET DP-03271 - ERROR
003600*               CODE LITERALS NOW MATCH THE ERRORCODE
003700*               LIST IN THE BUSINESS RULE SPEC EXACTLY.
003800* 11/14/03 T OKONKWO-FIELDS  TICKET DP-03318 - 2000-VALIDATE
003900*               WAS PERFORMED AS ONE PARAGRAPH NAME, NOT A
004000*               THRU RANGE, SO GO TO 2000-EXIT ON A FAILED
004100*               EDIT FELL THROUGH INTO 4000-POST-CANCEL.  ON
004200*               THE VERY FIRST EDIT (TRANSACTION_NOT_FOUND)
004300*               THIS ALSO REFERENCED WS-ORIG-TRAN-IDX BEFORE
004400*               IT WAS EVER SET, AN INVALID TABLE SUBSCRIPT.
004500*               SPLIT THE PARAGRAPH AND PERFORM IT AS A REAL
004600*               THRU RANGE.
004700* 12/02/03 T OKONKWO-FIELDS  TICKET DP-03340 - WS-CUTOFF-NUMERIC
004800*               AND WS-NEW-BALANCE WERE DECLARED COMP-3, A
004900*               PACKED-DECIMAL USAGE THIS SHOP DOES NOT USE
005000*               FOR WORK COUNTERS.  CHANGED BOTH TO COMP-5 TO
005100*               MATCH THE SHOP'S BINARY WORK-AREA HABIT.
005200*****************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  GMS-3090.
005600 OBJECT-COMPUTER.  GMS-3090.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS NUMERIC-CHARS IS "0" THRU "9"
006000     UPSI-0 ON TRACE-ON OFF TRACE-OFF.
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006300 01  LOGMSG.
006400     05  FILLER              PIC X(09) VALUE "CANBAL  =".
006500     05  LOGMSG-TEXT         PIC X(50).
006600 01  LOGMSG-LEN              PIC S9(09) COMP-5.
006700*
006800 01  WS-TRAN-FOUND-SW        PIC X(01) VALUE "N".
006900     88  WS-TRAN-FOUND               VALUE "Y".
007000 01  WS-ACCT-FOUND-SW        PIC X(01) VALUE "N".
007100     88  WS-ACCT-FOUND               VALUE "Y".
007200 01  WS-VALID-SW             PIC X(01) VALUE "Y".
007300     88  WS-REQUEST-VALID            VALUE "Y".
007400 01  WS-ACCT-KNOWN-SW        PIC X(01) VALUE "N".
007500     88  WS-ACCT-KNOWN               VALUE "Y".
007600 01  WS-CUTOFF-NUMERIC       PIC 9(08) COMP-5 VALUE 0.
007700 01  WS-ORIG-TRAN-IDX        PIC 9(05) COMP-5 VALUE 0.
007800 01  WS-WORK-AREA.
007900     05  WS-WA-INDEX         PIC 9(05) COMP-5.
008000     05  WS-NEW-BALANCE      PIC S9(13) COMP-5.
008100     05  WS-TRAN-SEQ-EDIT    PIC 9(04).
008200     05  FILLER              PIC X(04).
008300*
008400 77  REC-FOUND               PIC S9(09) COMP-5 VALUE 1.
008500 77  REC-NOT-FOUND           PIC S9(09) COMP-5 VALUE 2.
008600*
008700 LINKAGE SECTION.
008800 COPY USERREC.
008900 COPY ACCTREC.
009000 COPY TRANREC.
009100 COPY REQREC.
009200 COPY RPTREC.
009300 COPY DTWORK.
009400*****************************************************
009500 PROCEDURE DIVISION USING WS-USER-TABLE
009600                           WS-ACCT-TABLE
009700                           WS-TRAN-TABLE
009800                           REQREC
009900                           RESREC
010000                           WS-QA-LIST
010100                           WS-DTWORK-DATE
010200                           WS-TRAN-ID-SEQ.
010300*
010400 START-CANBAL.
010500     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.
010600     MOVE "Started" TO LOGMSG-TEXT.
010700     PERFORM DO-USERLOG.
010800     MOVE "CN" TO RES-TYPE.
010900     MOVE REQ-ACCT-NUMBER TO RES-ACCT-NUMBER.
011000     MOVE REQ-AMOUNT TO RES-AMOUNT.
011100     MOVE 0 TO RES-BALANCE.
011200     SET WS-REQUEST-VALID TO TRUE.
011300     SET WS-ACCT-KNOWN TO FALSE.
011400     PERFORM 1000-BUILD-CUTOFF.
011500     PERFORM 2000-VALIDATE-THRU THRU 2000-EXIT.
011600     IF WS-REQUEST-VALID
011700         PERFORM 4000-POST-CANCEL
011800         SET RES-STATUS-SUCCESS TO TRUE
011900         MOVE SPACES TO RES-ERROR-CODE
012000     ELSE
012100         IF WS-ACCT-KNOWN
012200             PERFORM 4100-JOURNAL-FAILED-CANCEL
012300         END-IF
012400     END-IF.
012500     PERFORM EXIT-PROGRAM.
012600*****************************************************
012700* 1000-BUILD-CUTOFF - EARLIEST TRANSACTION DATE STILL
012800* ELIGIBLE FOR CANCELLATION - ONE YEAR BACK FROM TODAY.
012900*****************************************************
013000 1000-BUILD-CUTOFF.
013100     COMPUTE WS-DTWORK-CUTOFF-CCYY = WS-DTWORK-CCYY - 1.
013200     MOVE WS-DTWORK-MM TO WS-DTWORK-CUTOFF-MM.
013300     MOVE WS-DTWORK-DD TO WS-DTWORK-CUTOFF-DD.
013400     COMPUTE WS-CUTOFF-NUMERIC =
013500         (WS-DTWORK-CUTOFF-CCYY * 10000)
013600         + (WS-DTWORK-CUTOFF-MM * 100)
013700         + WS-DTWORK-CUTOFF-DD.
013800*****************************************************
013900* 2000-VALIDATE - CANCEL-BALANCE VALIDATIONS, IN ORDER:
014000*   1 ORIGINAL TRANSACTION EXISTS
014100*   2 ITS ACCOUNT STILL EXISTS
014200*   3 ACCOUNT ON THE REQUEST MATCHES THE TRANSACTION
014300*   4 CANCEL AMOUNT MATCHES THE FULL ORIGINAL AMOUNT
014400*   5 ORIGINAL TRANSACTION IS NOT OVER A YEAR OLD
014500*****************************************************
014600 2000-VALIDATE-THRU.
014700     SET WS-TRAN-FOUND TO FALSE.
014800     SET WS-TRAN-IDX TO 1.
014900     SEARCH WS-TRAN-ENTRY VARYING WS-TRAN-IDX
015000         AT END CONTINUE
015100         WHEN WS-TT-ID (WS-TRAN-IDX) = REQ-TRAN-ID
015200             AND WS-TT-TYPE-USE (WS-TRAN-IDX)
015300             AND WS-TT-RESULT-SUCCESS (WS-TRAN-IDX)
015400             SET WS-TRAN-FOUND TO TRUE
015500     END-SEARCH.
015600     IF NOT WS-TRAN-FOUND
015700         MOVE "TRANSACTION_NOT_FOUND" TO RES-ERROR-CODE
015800         SET RES-STATUS-FAILURE TO TRUE
015900         SET WS-REQUEST-VALID TO FALSE
016000         GO TO 2000-EXIT.
016100     SET WS-ORIG-TRAN-IDX TO WS-TRAN-IDX.
016200*
016300     SET WS-ACCT-FOUND TO FALSE.
016400     SET WS-ACCT-IDX TO 1.
016500     SEARCH WS-ACCT-ENTRY VARYING WS-ACCT-IDX
016600         AT END CONTINUE
016700         WHEN WS-AT-NUMBER (WS-ACCT-IDX) =
016800                 WS-TT-ACCT-NUMBER (WS-ORIG-TRAN-IDX)
016900             SET WS-ACCT-FOUND TO TRUE
017000     END-SEARCH.
017100     IF NOT WS-ACCT-FOUND
017200         MOVE "ACCOUNT_NOT_FOUND" TO RES-ERROR-CODE
017300         SET RES-STATUS-FAILURE TO TRUE
017400         SET WS-REQUEST-VALID TO FALSE
017500         GO TO 2000-EXIT.
017600*
017700     SET WS-ACCT-KNOWN TO TRUE.
017800     MOVE WS-AT-BALANCE (WS-ACCT-IDX) TO RES-BALANCE.
017900     IF WS-TT-ACCT-NUMBER (WS-ORIG-TRAN-IDX) NOT = REQ-ACCT-NUMBER
018000         MOVE "TRANSACTION_ACCOUNT_UN_MATCH" TO RES-ERROR-CODE
018100         SET RES-STATUS-FAILURE TO TRUE
018200         SET WS-REQUEST-VALID TO FALSE
018300         GO TO 2000-EXIT.
018400     IF REQ-AMOUNT NOT = WS-TT-AMOUNT (WS-ORIG-TRAN-IDX)
018500         MOVE "CANCEL_MUST_FULLY" TO RES-ERROR-CODE
018600         SET RES-STATUS-FAILURE TO TRUE
018700         SET WS-REQUEST-VALID TO FALSE
018800         GO TO 2000-EXIT.
018900     IF WS-TT-DATE (WS-ORIG-TRAN-IDX) < WS-CUTOFF-NUMERIC
019000         MOVE "TOO_OLD_ORDER_TO_CANCEL" TO RES-ERROR-CODE
019100         SET RES-STATUS-FAILURE TO TRUE
019200         SET WS-REQUEST-VALID TO FALSE.
019300 2000-EXIT.
019400     EXIT.
019500*****************************************************
019600* 4000-POST-CANCEL - CREDIT THE ACCOUNT BACK AND
019700* JOURNAL A SUCCESSFUL CANCEL TRANSACTION.
019800*****************************************************
019900 4000-POST-CANCEL.
020000     COMPUTE WS-NEW-BALANCE =
020100         WS-AT-BALANCE (WS-ACCT-IDX)
020200         + WS-TT-AMOUNT (WS-ORIG-TRAN-IDX).
020300     MOVE WS-NEW-BALANCE TO WS-AT-BALANCE (WS-ACCT-IDX).
020400     MOVE WS-NEW-BALANCE TO RES-BALANCE.
020500     PERFORM 5000-NEXT-TRAN-ID.
020600     PERFORM 5100-APPEND-JOURNAL.
020700     MOVE "C" TO WS-TT-TYPE (WS-TRAN-COUNT).
020800     MOVE "S" TO WS-TT-RESULT (WS-TRAN-COUNT).
020900     MOVE WS-TT-AMOUNT (WS-ORIG-TRAN-IDX)
021000         TO WS-TT-AMOUNT (WS-TRAN-COUNT).
021100     MOVE WS-NEW-BALANCE TO WS-TT-BALANCE-SNAP (WS-TRAN-COUNT).
021200*****************************************************
021300* 4100-JOURNAL-FAILED-CANCEL - THE ACCOUNT WAS FOUND
021400* BUT A LATER EDIT FAILED - JOURNAL IT ANYWAY, BALANCE
021500* UNCHANGED.
021600*****************************************************
021700 4100-JOURNAL-FAILED-CANCEL.
021800     PERFORM 5000-NEXT-TRAN-ID.
021900     PERFORM 5100-APPEND-JOURNAL.
022000     MOVE "C" TO WS-TT-TYPE (WS-TRAN-COUNT).
022100     MOVE "F" TO WS-TT-RESULT (WS-TRAN-COUNT).
022200     MOVE REQ-AMOUNT TO WS-TT-AMOUNT (WS-TRAN-COUNT).
022300     MOVE WS-AT-BALANCE (WS-ACCT-IDX)
022400         TO WS-TT-BALANCE-SNAP (WS-TRAN-COUNT).
022500*****************************************************
022600* 5000-NEXT-TRAN-ID - CCYYMMDD + 4-DIGIT RUN SEQUENCE.
022700*****************************************************
022800 5000-NEXT-TRAN-ID.
022900     ADD 1 TO WS-TRAN-ID-SEQ.
023000*****************************************************
023100* 5100-APPEND-JOURNAL - RESERVE THE NEXT JOURNAL SLOT
023200* AND STAMP ITS COMMON FIELDS.
023300*****************************************************
023400 5100-APPEND-JOURNAL.
023500     ADD 1 TO WS-TRAN-COUNT.
023600     SET WS-TRAN-IDX TO WS-TRAN-COUNT.
023700     MOVE WS-TRAN-ID-SEQ TO WS-TRAN-SEQ-EDIT.
023800     STRING WS-DTWORK-NUMERIC DELIMITED BY SIZE
023900            WS-TRAN-SEQ-EDIT DELIMITED BY SIZE
024000            INTO WS-TT-ID (WS-TRAN-COUNT).
024100     MOVE REQ-ACCT-NUMBER TO WS-TT-ACCT-NUMBER (WS-TRAN-COUNT).
024200     MOVE WS-DTWORK-NUMERIC TO WS-TT-DATE (WS-TRAN-COUNT).
024300*****************************************************
024400 DO-USERLOG.
024500     DISPLAY LOGMSG.
024600*****************************************************
024700 EXIT-PROGRAM.
024800     MOVE "Ended" TO LOGMSG-TEXT.
024900     PERFORM DO-USERLOG.
025000     GOBACK.
