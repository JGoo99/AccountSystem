000100*
000200*  GREATER MIDLAND SAVINGS - DATA PROCESSING DIVISION
000300*  ALL RIGHTS RESERVED
000400*
000500*  THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
000600*  GREATER MIDLAND SAVINGS.  THE COPYRIGHT NOTICE ABOVE
000700*  DOES NOT EVIDENCE ANY ACTUAL OR INTENDED PUBLICATION
000800*  OF SUCH SOURCE CODE.
000900*
001000* #ident  "@(#) batch/ACCTAPP/CREATACC.cbl  $Revision: 1.9 $"
001100*
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.    CREATACC.
001400 AUTHOR.        R HALVORSEN.
001500 INSTALLATION.  GREATER MIDLAND SAVINGS - DP DIVISION.
001600 DATE-WRITTEN.  MARCH 12 1987.
001700 DATE-COMPILED.
001800 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001900*****************************************************
002000* CHANGE LOG
002100*****************************************************
002200* 03/12/87 RH   ORIGINAL - OPEN ACCOUNT SERVICE FOR
002300*               ACCTAPP.  CALLED FROM ACCTDRV FOR EVERY
002400*               CR REQUEST.
002500* 07/02/88 RH   ADDED MAX-ACCOUNTS-PER-USER EDIT PER
002600*               DP-REQ 88-114 (LOAN DEPT COMPLAINT ON
002700*               RUNAWAY ACCOUNT OPENING).
002800* 11/19/90 T OKONKWO-FIELDS  FIXED NEXT-NUMBER LOGIC -
002900*               WAS COMPARING ACCT-NUMBER AS ALPHA,
003000*               MISSED ROLLOVER PAST 999999999. NOW
003100*               COMPARES THE REDEFINED NUMERIC VIEW.
003200* 04/30/93 RH   REG-DATE NOW COMES FROM DTWORK COPYBOOK
003300*               RATHER THAN A LOCAL ACCEPT.
003400* 09/08/98 J PELLETIER  Y2K REMEDIATION - VERIFIED
003500*               ACCT-REG-DATE AND ALL DATE COMPARES ARE
003600*               FULL 4-DIGIT CENTURY, NO WINDOWING USED.
003700* 02/14/99 J PELLETIER  Y2K SIGN-OFF PER MEMO DP-99-004.
003800* 06/23/03 T OKONKWO-FIELDS  TICKET DP-03271 - ERROR
003900*               CODE LITERALS NOW MATCH THE ERRORCODE
004000*               LIST IN THE BUSINESS RULE SPEC EXACTLY.
004100* 11/14/03 T OKONKWO-FIELDS  TICKET DP-03318 - 2000-VALIDATE
004200*               WAS PERFORMED AS ONE PARAGRAPH NAME, NOT A
004300*               THRU RANGE, SO GO TO 2000-EXIT ON A FAILED
004400*               EDIT FELL THROUGH INTO 3000/4000 AND WROTE
004500*               THE ACCOUNT ANYWAY.  SPLIT THE PARAGRAPH AND
004600*               PERFORM IT AS A REAL THRU RANGE.
004700* 12/02/03 T OKONKWO-FIELDS  TICKET DP-03340 - WS-HIGH-NUMBER
004800*               WAS DECLARED COMP-3, A PACKED-DECIMAL USAGE
004900*               THIS SHOP DOES NOT USE FOR BINARY COUNTERS.
005000*               CHANGED TO COMP-5 TO MATCH THE OTHER WORK
005100*               COUNTERS IN THIS PROGRAM.
005200*****************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  GMS-3090.
005600 OBJECT-COMPUTER.  GMS-3090.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS NUMERIC-CHARS IS "0" THRU "9"
006000     UPSI-0 ON TRACE-ON OFF TRACE-OFF.
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006300*****************************************************
006400* Log message definitions - shop standard USERLOG shape
006500*****************************************************
006600 01  LOGMSG.
006700     05  FILLER              PIC X(09) VALUE "CREATACC=".
006800     05  LOGMSG-TEXT         PIC X(50).
006900 01  LOGMSG-LEN              PIC S9(09) COMP-5.
007000*
007100 01  WS-ACCOUNT-COUNT        PIC 9(02) COMP-5 VALUE 0.
007200 01  WS-HIGH-NUMBER          PIC 9(10) COMP-5 VALUE 0.
007300 01  WS-USER-FOUND-SW        PIC X(01) VALUE "N".
007400     88  WS-USER-FOUND               VALUE "Y".
007500 01  WS-VALID-SW             PIC X(01) VALUE "Y".
007600     88  WS-REQUEST-VALID            VALUE "Y".
007700 01  WS-WORK-AREA.
007800     05  WS-WA-INDEX         PIC 9(05) COMP-5.
007900     05  FILLER              PIC X(04).
008000*
008100 77  REC-FOUND               PIC S9(09) COMP-5 VALUE 1.
008200 77  REC-NOT-FOUND           PIC S9(09) COMP-5 VALUE 2.
008300*
008400 LINKAGE SECTION.
008500 COPY USERREC.
008600 COPY ACCTREC.
008700 COPY TRANREC.
008800 COPY REQREC.
008900 COPY RPTREC.
009000 COPY DTWORK.
009100*****************************************************
009200 PROCEDURE DIVISION USING WS-USER-TABLE
009300                           WS-ACCT-TABLE
009400                           WS-TRAN-TABLE
009500                           REQREC
009600                           RESREC
009700                           WS-QA-LIST
009800                           WS-DTWORK-DATE
009900                           WS-TRAN-ID-SEQ.
010000*
010100 START-CREATACC.
010200     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.
010300     MOVE "Started" TO LOGMSG-TEXT.
010400     PERFORM DO-USERLOG.
010500     MOVE "CR" TO RES-TYPE.
010600     MOVE REQ-ACCT-NUMBER TO RES-ACCT-NUMBER.
010700     MOVE REQ-AMOUNT TO RES-AMOUNT.
010800     MOVE 0 TO RES-BALANCE.
010900     SET WS-REQUEST-VALID TO TRUE.
011000     PERFORM 2000-VALIDATE-THRU THRU 2000-EXIT.
011100     IF WS-REQUEST-VALID
011200         PERFORM 3000-ASSIGN-NUMBER
011300         PERFORM 4000-WRITE-NEW-ACCOUNT
011400         SET RES-STATUS-SUCCESS TO TRUE
011500         MOVE SPACES TO RES-ERROR-CODE
011600     END-IF.
011700     PERFORM EXIT-PROGRAM.
011800*****************************************************
011900* 2000-VALIDATE - CREATE-ACCOUNT BUSINESS RULES:
012000*   USER MUST EXIST, USER MUST HOLD FEWER THAN 10
012100*   ACCOUNTS.
012200*****************************************************
012300 2000-VALIDATE-THRU.
012400     SET WS-USER-FOUND TO FALSE.
012500     SET WS-USER-IDX TO 1.
012600     SEARCH WS-USER-ENTRY VARYING WS-USER-IDX
012700         AT END CONTINUE
012800         WHEN WS-UT-USER-ID (WS-USER-IDX) = REQ-USER-ID
012900             SET WS-USER-FOUND TO TRUE
013000     END-SEARCH.
013100     IF NOT WS-USER-FOUND
013200         MOVE "USER_NOT_FOUND" TO RES-ERROR-CODE
013300         SET RES-STATUS-FAILURE TO TRUE
013400         SET WS-REQUEST-VALID TO FALSE
013500         GO TO 2000-EXIT.
013600*
013700     MOVE 0 TO WS-ACCOUNT-COUNT.
013800     PERFORM 2100-COUNT-USER-ACCTS
013900         VARYING WS-WA-INDEX FROM 1 BY 1
014000             UNTIL WS-WA-INDEX > WS-ACCT-COUNT.
014100     IF WS-ACCOUNT-COUNT NOT < 10
014200         MOVE "MAX_COUNT_PER_USER_10" TO RES-ERROR-CODE
014300         SET RES-STATUS-FAILURE TO TRUE
014400         SET WS-REQUEST-VALID TO FALSE.
014500 2000-EXIT.
014600     EXIT.
014700*****************************************************
014800* 2100-COUNT-USER-ACCTS - TALLY EXISTING ACCOUNTS FOR
014900* THE REQUESTING USER, OPEN OR CLOSED.
015000*****************************************************
015100 2100-COUNT-USER-ACCTS.
015200     IF WS-AT-USER-ID (WS-WA-INDEX) = REQ-USER-ID
015300         ADD 1 TO WS-ACCOUNT-COUNT
015400     END-IF.
015500*****************************************************
015600* 3000-ASSIGN-NUMBER - NEXT SEQUENTIAL ACCOUNT NUMBER
015700* IS THE CURRENT HIGH NUMBER PLUS 1, OR "1000000000"
015800* WHEN THE MASTER IS EMPTY.
015900*****************************************************
016000 3000-ASSIGN-NUMBER.
016100     MOVE 0 TO WS-HIGH-NUMBER.
016200     PERFORM 3100-FIND-HIGH-NUMBER
016300         VARYING WS-WA-INDEX FROM 1 BY 1
016400             UNTIL WS-WA-INDEX > WS-ACCT-COUNT.
016500     IF WS-ACCT-COUNT = 0
016600         MOVE 1000000000 TO WS-HIGH-NUMBER
016700     ELSE
016800         ADD 1 TO WS-HIGH-NUMBER
016900     END-IF.
017000*****************************************************
017100* 3100-FIND-HIGH-NUMBER - EXAMINE ONE TABLE ENTRY FOR
017200* A NEW HIGH-WATER ACCOUNT NUMBER.
017300*****************************************************
017400 3100-FIND-HIGH-NUMBER.
017500     IF WS-AT-NUMBER-NUM (WS-WA-INDEX) > WS-HIGH-NUMBER
017600         MOVE WS-AT-NUMBER-NUM (WS-WA-INDEX) TO WS-HIGH-NUMBER
017700     END-IF.
017800*****************************************************
017900* 4000-WRITE-NEW-ACCOUNT - APPEND A FRESH ENTRY TO
018000* THE IN-MEMORY ACCOUNT MASTER TABLE.
018100*****************************************************
018200 4000-WRITE-NEW-ACCOUNT.
018300     ADD 1 TO WS-ACCT-COUNT.
018400     SET WS-ACCT-IDX TO WS-ACCT-COUNT.
018500     MOVE WS-HIGH-NUMBER TO WS-AT-NUMBER-NUM (WS-ACCT-IDX).
018600     MOVE REQ-USER-ID TO WS-AT-USER-ID (WS-ACCT-IDX).
018700     SET WS-AT-IN-USE (WS-ACCT-IDX) TO TRUE.
018800     MOVE REQ-AMOUNT TO WS-AT-BALANCE (WS-ACCT-IDX).
018900     MOVE WS-DTWORK-NUMERIC TO WS-AT-REG-DATE (WS-ACCT-IDX).
019000     MOVE 0 TO WS-AT-UNREG-DATE (WS-ACCT-IDX).
019100     MOVE WS-AT-NUMBER (WS-ACCT-IDX) TO RES-ACCT-NUMBER.
019200     MOVE REQ-AMOUNT TO RES-BALANCE.
019300*****************************************************
019400* USERLOG - SHOP-STANDARD DIAGNOSTIC TRAIL
019500*****************************************************
019600 DO-USERLOG.
019700     DISPLAY LOGMSG.
019800*****************************************************
019900 EXIT-PROGRAM.
020000     MOVE "Ended" TO LOGMSG-TEXT.
020100     PERFORM DO-USERLOG.
020200     GOBACK.
