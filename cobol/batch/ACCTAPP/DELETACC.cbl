000100*
000200*  GREATER MIDLAND SAVINGS - DATA PROCESSING DIVISION
000300*  ALL RIGHTS RESERVED
000400*
000500*  THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
000600*  GREATER MIDLAND SAVINGS.  THE COPYRIGHT NOTICE ABOVE
000700*  DOES NOT EVIDENCE ANY ACTUAL OR INTENDED PUBLICATION
000800*  OF SUCH SOURCE CODE.
000900*
001000* #ident  "@(#) batch/ACCTAPP/DELETACC.cbl  $Revision: 1.6 $"
001100*
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.    DELETACC.
001400 AUTHOR.        R HALVORSEN.
001500 INSTALLATION.  GREATER MIDLAND SAVINGS - DP DIVISION.
001600 DATE-WRITTEN.  MARCH 19 1987.
001700 DATE-COMPILED.
001800 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001900*****************************************************
002000* CHANGE LOG
002100*****************************************************
002200* 03/19/87 RH   ORIGINAL - CLOSE ACCOUNT SERVICE FOR
002300*               ACCTAPP.  CALLED FROM ACCTDRV FOR EVERY
002400*               DL REQUEST.
002500* 01/09/91 T OKONKWO-FIELDS  ADDED OWNERSHIP EDIT - AN
002600*               EARLIER BUILD LET ANY USER CLOSE ANY
002700*               ACCOUNT NUMBER THEY TYPED IN.
002800* 08/17/94 RH   ZERO-BALANCE EDIT MOVED AHEAD OF THE
002900*               REWRITE PER AUDIT FINDING 94-06.
003000* 09/08/98 J PELLETIER  Y2K REMEDIATION - UNREG-DATE
003100*               STORAGE CONFIRMED FULL 4-DIGIT CENTURY.
003200* 02/14/99 J PELLETIER  Y2K SIGN-OFF PER MEMO DP-99-004.
003300* 06/23/03 T OKONKWO-FIELDS  TICKET DP-03271 - ERROR
003400*               CODE LITERALS NOW MATCH THE ERRORCODE
003500*               LIST IN THE BUSINESS RULE SPEC EXACTLY.
003600* 11/14/03 T OKONKWO-FIELDS  TICKET DP-03318 - 2000-VALIDATE
003700*               WAS PERFORMED AS ONE PARAGRAPH NAME, NOT A
003800*               THRU RANGE, SO GO TO 2000-EXIT ON A FAILED
003900*               EDIT FELL THROUGH INTO 3000-CLOSE-ACCOUNT
004000*               AND UNREGISTERED THE ACCOUNT ANYWAY.  SPLIT
004100*               THE PARAGRAPH AND PERFORM IT AS A REAL THRU
004200*               RANGE.
004300*****************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  GMS-3090.
004700 OBJECT-COMPUTER.  GMS-3090.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS NUMERIC-CHARS IS "0" THRU "9"
005100     UPSI-0 ON TRACE-ON OFF TRACE-OFF.
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400 01  LOGMSG.
005500     05  FILLER              PIC X(09) VALUE "DELETACC=".
005600     05  LOGMSG-TEXT         PIC X(50).
005700 01  LOGMSG-LEN              PIC S9(09) COMP-5.
005800*
005900 01  WS-USER-FOUND-SW        PIC X(01) VALUE "N".
006000     88  WS-USER-FOUND               VALUE "Y".
006100 01  WS-ACCT-FOUND-SW        PIC X(01) VALUE "N".
006200     88  WS-ACCT-FOUND               VALUE "Y".
006300 01  WS-VALID-SW             PIC X(01) VALUE "Y".
006400     88  WS-REQUEST-VALID            VALUE "Y".
006500 01  WS-WORK-AREA.
006600     05  WS-WA-INDEX         PIC 9(05) COMP-5.
006700     05  FILLER              PIC X(04).
006800*
006900 77  REC-FOUND               PIC S9(09) COMP-5 VALUE 1.
007000 77  REC-NOT-FOUND           PIC S9(09) COMP-5 VALUE 2.
007100*
007200 LINKAGE SECTION.
007300 COPY USERREC.
007400 COPY ACCTREC.
007500 COPY TRANREC.
007600 COPY REQREC.
007700 COPY RPTREC.
007800 COPY DTWORK.
007900*****************************************************
008000 PROCEDURE DIVISION USING WS-USER-TABLE
008100                           WS-ACCT-TABLE
008200                           WS-TRAN-TABLE
008300                           REQREC
008400                           RESREC
008500                           WS-QA-LIST
008600                           WS-DTWORK-DATE
008700                           WS-TRAN-ID-SEQ.
008800*
008900 START-DELETACC.
009000     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.
009100     MOVE "Started" TO LOGMSG-TEXT.
009200     PERFORM DO-USERLOG.
009300     MOVE "DL" TO RES-TYPE.
009400     MOVE REQ-ACCT-NUMBER TO RES-ACCT-NUMBER.
009500     MOVE 0 TO RES-AMOUNT.
009600     MOVE 0 TO RES-BALANCE.
009700     SET WS-REQUEST-VALID TO TRUE.
009800     PERFORM 2000-VALIDATE-THRU THRU 2000-EXIT.
009900     IF WS-REQUEST-VALID
010000         PERFORM 3000-CLOSE-ACCOUNT
010100         SET RES-STATUS-SUCCESS TO TRUE
010200         MOVE SPACES TO RES-ERROR-CODE
010300     END-IF.
010400     PERFORM EXIT-PROGRAM.
010500*****************************************************
010600* 2000-VALIDATE - CLOSE-ACCOUNT BUSINESS RULES, IN
010700* ORDER: USER EXISTS, ACCOUNT EXISTS, OWNERSHIP,
010800* NOT ALREADY CLOSED, BALANCE IS ZERO.
010900*****************************************************
011000 2000-VALIDATE-THRU.
011100     SET WS-USER-FOUND TO FALSE.
011200     SET WS-USER-IDX TO 1.
011300     SEARCH WS-USER-ENTRY VARYING WS-USER-IDX
011400         AT END CONTINUE
011500         WHEN WS-UT-USER-ID (WS-USER-IDX) = REQ-USER-ID
011600             SET WS-USER-FOUND TO TRUE
011700     END-SEARCH.
011800     IF NOT WS-USER-FOUND
011900         MOVE "USER_NOT_FOUND" TO RES-ERROR-CODE
012000         SET RES-STATUS-FAILURE TO TRUE
012100         SET WS-REQUEST-VALID TO FALSE
012200         GO TO 2000-EXIT.
012300*
012400     SET WS-ACCT-FOUND TO FALSE.
012500     SET WS-ACCT-IDX TO 1.
012600     SEARCH WS-ACCT-ENTRY VARYING WS-ACCT-IDX
012700         AT END CONTINUE
012800         WHEN WS-AT-NUMBER (WS-ACCT-IDX) = REQ-ACCT-NUMBER
012900             SET WS-ACCT-FOUND TO TRUE
013000     END-SEARCH.
013100     IF NOT WS-ACCT-FOUND
013200         MOVE "ACCOUNT_NOT_FOUND" TO RES-ERROR-CODE
013300         SET RES-STATUS-FAILURE TO TRUE
013400         SET WS-REQUEST-VALID TO FALSE
013500         GO TO 2000-EXIT.
013600*
013700     MOVE WS-AT-BALANCE (WS-ACCT-IDX) TO RES-BALANCE.
013800     IF WS-AT-USER-ID (WS-ACCT-IDX) NOT = REQ-USER-ID
013900         MOVE "USER_ACCOUNT_UN_MATCH" TO RES-ERROR-CODE
014000         SET RES-STATUS-FAILURE TO TRUE
014100         SET WS-REQUEST-VALID TO FALSE
014200         GO TO 2000-EXIT.
014300     IF WS-AT-UNREGISTERED (WS-ACCT-IDX)
014400         MOVE "ACCOUNT_ALREADY_UNREGISTERED" TO RES-ERROR-CODE
014500         SET RES-STATUS-FAILURE TO TRUE
014600         SET WS-REQUEST-VALID TO FALSE
014700         GO TO 2000-EXIT.
014800     IF WS-AT-BALANCE (WS-ACCT-IDX) NOT = 0
014900         MOVE "BALANCE_NOT_EMPTY" TO RES-ERROR-CODE
015000         SET RES-STATUS-FAILURE TO TRUE
015100         SET WS-REQUEST-VALID TO FALSE.
015200 2000-EXIT.
015300     EXIT.
015400*****************************************************
015500* 3000-CLOSE-ACCOUNT - MARK THE ACCOUNT UNREGISTERED
015600* AS OF TODAY.
015700*****************************************************
015800 3000-CLOSE-ACCOUNT.
015900     SET WS-AT-UNREGISTERED (WS-ACCT-IDX) TO TRUE.
016000     MOVE WS-DTWORK-NUMERIC TO WS-AT-UNREG-DATE (WS-ACCT-IDX).
016100     MOVE 0 TO RES-BALANCE.
016200*****************************************************
016300 DO-USERLOG.
016400     DISPLAY LOGMSG.
016500*****************************************************
016600 EXIT-PROGRAM.
016700     MOVE "Ended" TO LOGMSG-TEXT.
016800     PERFORM DO-USERLOG.
016900     GOBACK.
