000100*****************************************************
000200* DTWORK  -  Shop-standard processing-date work area
000300* Copied into every ACCTAPP program that needs today's
000400* date in more than one shape (numeric, split, edited).
000500* Caller loads WS-DTWORK-NUMERIC once via ACCEPT FROM
000600* DATE YYYYMMDD, then MOVEs into WS-DTWORK-DATE below.
000700*****************************************************
000800 01  WS-DTWORK-DATE.
000900     05  WS-DTWORK-NUMERIC       PIC 9(08).
001000     05  WS-DTWORK-SPLIT REDEFINES WS-DTWORK-NUMERIC.
001100         10  WS-DTWORK-CCYY      PIC 9(04).
001200         10  WS-DTWORK-MM        PIC 9(02).
001300         10  WS-DTWORK-DD        PIC 9(02).
001400     05  WS-DTWORK-MMDDCCYY REDEFINES WS-DTWORK-NUMERIC.
001500         10  WS-DTWORK-R-MM      PIC 9(02).
001600         10  WS-DTWORK-R-DD      PIC 9(02).
001700         10  WS-DTWORK-R-CCYY    PIC 9(04).
001800     05  FILLER                  PIC X(04).
001900*****************************************************
002000* One-year-back cut-off for the cancel-window rule
002100* (BUSINESS RULE - cancel balance, validation 5).
002200*****************************************************
002300 01  WS-DTWORK-CUTOFF.
002400     05  WS-DTWORK-CUTOFF-CCYY   PIC 9(04).
002500     05  WS-DTWORK-CUTOFF-MM     PIC 9(02).
002600     05  WS-DTWORK-CUTOFF-DD     PIC 9(02).
002700     05  FILLER                  PIC X(06).
