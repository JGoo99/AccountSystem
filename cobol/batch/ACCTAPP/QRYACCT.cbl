000100*
000200*  GREATER MIDLAND SAVINGS - DATA PROCESSING DIVISION
000300*  ALL RIGHTS RESERVED
000400*
000500*  THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
000600*  GREATER MIDLAND SAVINGS.  THE COPYRIGHT NOTICE ABOVE
000700*  DOES NOT EVIDENCE ANY ACTUAL OR INTENDED PUBLICATION
000800*  OF SUCH SOURCE CODE.
000900*
001000* #ident  "@(#) batch/ACCTAPP/QRYACCT.cbl  $Revision: 1.4 $"
001100*
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.    QRYACCT.
001400 AUTHOR.        T OKONKWO-FIELDS.
001500 INSTALLATION.  GREATER MIDLAND SAVINGS - DP DIVISION.
001600 DATE-WRITTEN.  APRIL 02 1987.
001700 DATE-COMPILED.
001800 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001900*****************************************************
002000* CHANGE LOG
002100*****************************************************
002200* 04/02/87 TOF  ORIGINAL - LIST ACCOUNTS BY USER FOR
002300*               ACCTAPP.  CALLED FROM ACCTDRV FOR EVERY
002400*               QA REQUEST.
002500* 05/11/89 RH   RETURN LIST NOW CAPPED AT 10 ENTRIES TO
002600*               MATCH THE MAX-ACCOUNTS-PER-USER RULE.
002700* 09/08/98 J PELLETIER  Y2K REMEDIATION - NO DATE
002800*               FIELDS TOUCHED BY THIS SERVICE, REVIEW
002900*               ONLY, NO CODE CHANGE.
003000* 02/14/99 J PELLETIER  Y2K SIGN-OFF PER MEMO DP-99-004.
003100* 11/14/03 T OKONKWO-FIELDS  TICKET DP-03318 - RENAMED
003200*               2000-VALIDATE-THRU-2000-EXIT TO
003300*               2000-VALIDATE-THRU SO THE PERFORM AT
003400*               START-QRYACCT IS A REAL THRU RANGE, PER THE
003500*               AUDIT OF THIS PATTERN ACROSS ACCTAPP - NO
003600*               BEHAVIOR CHANGE HERE, EXIT-PROGRAM FOLLOWED
003700*               ANYWAY.
003800*****************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  GMS-3090.
004200 OBJECT-COMPUTER.  GMS-3090.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS NUMERIC-CHARS IS "0" THRU "9"
004600     UPSI-0 ON TRACE-ON OFF TRACE-OFF.
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900 01  LOGMSG.
005000     05  FILLER              PIC X(09) VALUE "QRYACCT=".
005100     05  LOGMSG-TEXT         PIC X(50).
005200 01  LOGMSG-LEN              PIC S9(09) COMP-5.
005300*
005400 01  WS-USER-FOUND-SW        PIC X(01) VALUE "N".
005500     88  WS-USER-FOUND               VALUE "Y".
005600 01  WS-WORK-AREA.
005700     05  WS-WA-INDEX         PIC 9(05) COMP-5.
005800     05  FILLER              PIC X(04).
005900*
006000 77  REC-FOUND               PIC S9(09) COMP-5 VALUE 1.
006100 77  REC-NOT-FOUND           PIC S9(09) COMP-5 VALUE 2.
006200*
006300 LINKAGE SECTION.
006400 COPY USERREC.
006500 COPY ACCTREC.
006600 COPY TRANREC.
006700 COPY REQREC.
006800 COPY RPTREC.
006900 COPY DTWORK.
007000*****************************************************
007100 PROCEDURE DIVISION USING WS-USER-TABLE
007200                           WS-ACCT-TABLE
007300                           WS-TRAN-TABLE
007400                           REQREC
007500                           RESREC
007600                           WS-QA-LIST
007700                           WS-DTWORK-DATE
007800                           WS-TRAN-ID-SEQ.
007900*
008000 START-QRYACCT.
008100     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.
008200     MOVE "Started" TO LOGMSG-TEXT.
008300     PERFORM DO-USERLOG.
008400     MOVE "QA" TO RES-TYPE.
008500     MOVE SPACES TO RES-ACCT-NUMBER.
008600     MOVE 0 TO RES-AMOUNT.
008700     MOVE 0 TO RES-BALANCE.
008800     MOVE 0 TO WS-QA-COUNT.
008900     PERFORM 2000-VALIDATE-THRU THRU 2000-EXIT.
009000     PERFORM EXIT-PROGRAM.
009100*****************************************************
009200* 2000-VALIDATE - QUERY-ACCOUNTS BUSINESS RULE: USER
009300* MUST EXIST.  ON SUCCESS BUILD THE ACCOUNT LIST.
009400*****************************************************
009500 2000-VALIDATE-THRU.
009600     SET WS-USER-FOUND TO FALSE.
009700     SET WS-USER-IDX TO 1.
009800     SEARCH WS-USER-ENTRY VARYING WS-USER-IDX
009900         AT END CONTINUE
010000         WHEN WS-UT-USER-ID (WS-USER-IDX) = REQ-USER-ID
010100             SET WS-USER-FOUND TO TRUE
010200     END-SEARCH.
010300     IF NOT WS-USER-FOUND
010400         MOVE "USER_NOT_FOUND" TO RES-ERROR-CODE
010500         SET RES-STATUS-FAILURE TO TRUE
010600         GO TO 2000-EXIT.
010700*
010800     SET RES-STATUS-SUCCESS TO TRUE.
010900     MOVE SPACES TO RES-ERROR-CODE.
011000     PERFORM 3000-BUILD-ACCOUNT-LIST
011100         VARYING WS-WA-INDEX FROM 1 BY 1
011200             UNTIL WS-WA-INDEX > WS-ACCT-COUNT.
011300 2000-EXIT.
011400     EXIT.
011500*****************************************************
011600* 3000-BUILD-ACCOUNT-LIST - COPY EACH ACCOUNT OWNED BY
011700* THE REQUESTING USER INTO THE RETURN LIST, UP TO THE
011800* 10-ACCOUNT CEILING.
011900*****************************************************
012000 3000-BUILD-ACCOUNT-LIST.
012100     IF WS-AT-USER-ID (WS-WA-INDEX) = REQ-USER-ID
012200         AND WS-QA-COUNT < 10
012300         ADD 1 TO WS-QA-COUNT
012400         MOVE WS-AT-NUMBER (WS-WA-INDEX)
012500             TO WS-QA-ACCT-NUMBER (WS-QA-COUNT)
012600         MOVE WS-AT-BALANCE (WS-WA-INDEX)
012700             TO WS-QA-BALANCE (WS-QA-COUNT)
012800     END-IF.
012900*****************************************************
013000 DO-USERLOG.
013100     DISPLAY LOGMSG.
013200*****************************************************
013300 EXIT-PROGRAM.
013400     MOVE "Ended" TO LOGMSG-TEXT.
013500     PERFORM DO-USERLOG.
013600     GOBACK.
