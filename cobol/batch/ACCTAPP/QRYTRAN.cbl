000100*
000200*  GREATER MIDLAND SAVINGS - DATA PROCESSING DIVISION
000300*  ALL RIGHTS RESERVED
000400*
000500*  THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
000600*  GREATER MIDLAND SAVINGS.  THE COPYRIGHT NOTICE ABOVE
000700*  DOES NOT EVIDENCE ANY ACTUAL OR INTENDED PUBLICATION
000800*  OF SUCH SOURCE CODE.
000900*
001000* #ident  "@(#) batch/ACCTAPP/QRYTRAN.cbl  $Revision: 1.3 $"
001100*
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.    QRYTRAN.
001400 AUTHOR.        T OKONKWO-FIELDS.
001500 INSTALLATION.  GREATER MIDLAND SAVINGS - DP DIVISION.
001600 DATE-WRITTEN.  JUNE 21 1988.
001700 DATE-COMPILED.
001800 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001900*****************************************************
002000* CHANGE LOG
002100*****************************************************
002200* 06/21/88 TOF  ORIGINAL - LOOK UP ONE JOURNAL ENTRY BY
002300*               TRAN-ID FOR ACCTAPP.  CALLED FROM ACCTDRV
002400*               FOR EVERY QT REQUEST.
002500* 09/08/98 J PELLETIER  Y2K REMEDIATION - NO DATE
002600*               FIELDS TOUCHED BY THIS SERVICE, REVIEW
002700*               ONLY, NO CODE CHANGE.
002800* 02/14/99 J PELLETIER  Y2K SIGN-OFF PER MEMO DP-99-004.
002900* 06/23/03 T OKONKWO-FIELDS  TICKET DP-03271 - ERROR
003000*               CODE LITERALS NOW MATCH THE ERRORCODE
003100*               LIST IN THE BUSINESS RULE SPEC EXACTLY.
003200* 11/14/03 T OKONKWO-FIELDS  TICKET DP-03318 - RENAMED
003300*               2000-VALIDATE-THRU-2000-EXIT TO
003400*               2000-VALIDATE-THRU SO THE PERFORM AT
003500*               START-QRYTRAN IS A REAL THRU RANGE, PER THE
003600*               AUDIT OF THIS PATTERN ACROSS ACCTAPP - NO
003700*               BEHAVIOR CHANGE HERE, EXIT-PROGRAM FOLLOWED
003800*               ANYWAY.
003900*****************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  GMS-3090.
004300 OBJECT-COMPUTER.  GMS-3090.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS NUMERIC-CHARS IS "0" THRU "9"
004700     UPSI-0 ON TRACE-ON OFF TRACE-OFF.
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000 01  LOGMSG.
005100     05  FILLER              PIC X(09) VALUE "QRYTRAN=".
005200     05  LOGMSG-TEXT         PIC X(50).
005300 01  LOGMSG-LEN              PIC S9(09) COMP-5.
005400*
005500 01  WS-TRAN-FOUND-SW        PIC X(01) VALUE "N".
005600     88  WS-TRAN-FOUND               VALUE "Y".
005700 01  WS-WORK-AREA.
005800     05  WS-WA-INDEX         PIC 9(05) COMP-5.
005900     05  FILLER              PIC X(04).
006000*
006100 77  REC-FOUND               PIC S9(09) COMP-5 VALUE 1.
006200 77  REC-NOT-FOUND           PIC S9(09) COMP-5 VALUE 2.
006300*
006400 LINKAGE SECTION.
006500 COPY USERREC.
006600 COPY ACCTREC.
006700 COPY TRANREC.
006800 COPY REQREC.
006900 COPY RPTREC.
007000 COPY DTWORK.
007100*****************************************************
007200 PROCEDURE DIVISION USING WS-USER-TABLE
007300                           WS-ACCT-TABLE
007400                           WS-TRAN-TABLE
007500                           REQREC
007600                           RESREC
007700                           WS-QA-LIST
007800                           WS-DTWORK-DATE
007900                           WS-TRAN-ID-SEQ.
008000*
008100 START-QRYTRAN.
008200     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.
008300     MOVE "Started" TO LOGMSG-TEXT.
008400     PERFORM DO-USERLOG.
008500     MOVE "QT" TO RES-TYPE.
008600     MOVE SPACES TO RES-ACCT-NUMBER.
008700     MOVE 0 TO RES-AMOUNT.
008800     MOVE 0 TO RES-BALANCE.
008900     PERFORM 2000-VALIDATE-THRU THRU 2000-EXIT.
009000     PERFORM EXIT-PROGRAM.
009100*****************************************************
009200* 2000-VALIDATE - QUERY-TRANSACTION BUSINESS RULE: THE
009300* REQUESTED TRAN-ID MUST EXIST IN THE JOURNAL.  ON
009400* SUCCESS, ECHO THE JOURNAL ENTRY'S ACCOUNT NUMBER,
009500* AMOUNT AND BALANCE SNAPSHOT - RESREC HAS NO ROOM FOR
009600* TRAN-TYPE, TRAN-RESULT OR TRAN-DATE.
009700*****************************************************
009800 2000-VALIDATE-THRU.
009900     SET WS-TRAN-FOUND TO FALSE.
010000     SET WS-TRAN-IDX TO 1.
010100     SEARCH WS-TRAN-ENTRY VARYING WS-TRAN-IDX
010200         AT END CONTINUE
010300         WHEN WS-TT-ID (WS-TRAN-IDX) = REQ-TRAN-ID
010400             SET WS-TRAN-FOUND TO TRUE
010500     END-SEARCH.
010600     IF NOT WS-TRAN-FOUND
010700         MOVE "TRANSACTION_NOT_FOUND" TO RES-ERROR-CODE
010800         SET RES-STATUS-FAILURE TO TRUE
010900         GO TO 2000-EXIT.
011000*
011100     SET RES-STATUS-SUCCESS TO TRUE.
011200     MOVE SPACES TO RES-ERROR-CODE.
011300     MOVE WS-TT-ACCT-NUMBER (WS-TRAN-IDX) TO RES-ACCT-NUMBER.
011400     MOVE WS-TT-AMOUNT (WS-TRAN-IDX) TO RES-AMOUNT.
011500     MOVE WS-TT-BALANCE-SNAP (WS-TRAN-IDX) TO RES-BALANCE.
011600 2000-EXIT.
011700     EXIT.
011800*****************************************************
011900 DO-USERLOG.
012000     DISPLAY LOGMSG.
012100*****************************************************
012200 EXIT-PROGRAM.
012300     MOVE "Ended" TO LOGMSG-TEXT.
012400     PERFORM DO-USERLOG.
012500     GOBACK.
