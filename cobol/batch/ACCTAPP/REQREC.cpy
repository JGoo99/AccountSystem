000100*****************************************************
000200* REQREC  -  Request record (REQFILE), the batch's
000300* driving input.  Record length is 47 bytes on the
000400* nose (2+10+10+13+12) - no slack byte, no FILLER,
000500* same situation as USERREC/ACCTREC above.
000600*****************************************************
000700 01  REQREC.
000800     05  REQ-TYPE                PIC X(02).
000900         88  REQ-TYPE-CREATE             VALUE "CR".
001000         88  REQ-TYPE-DELETE             VALUE "DL".
001100         88  REQ-TYPE-USE                VALUE "US".
001200         88  REQ-TYPE-CANCEL             VALUE "CN".
001300         88  REQ-TYPE-QUERY-TRAN         VALUE "QT".
001400         88  REQ-TYPE-QUERY-ACCTS        VALUE "QA".
001500     05  REQ-USER-ID             PIC 9(10).
001600     05  REQ-ACCT-NUMBER         PIC X(10).
001700     05  REQ-AMOUNT              PIC 9(13).
001800     05  REQ-TRAN-ID             PIC X(12).
