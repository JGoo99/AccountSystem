000100*****************************************************
000200* RESREC  -  Result record passed back from each
000300* service program to ACCTDRV over CALL linkage.  Field
000400* widths match the RECORD LAYOUTS result/report line in
000500* the run book exactly (69 bytes, plus a 3-byte pad to
000600* round the group); ACCTDRV edits these into the
000700* printed RPT-LINE below.
000800*****************************************************
000900 01  RESREC.
001000     05  RES-TYPE                PIC X(02).
001100     05  RES-STATUS              PIC X(01).
001200         88  RES-STATUS-SUCCESS          VALUE "S".
001300         88  RES-STATUS-FAILURE          VALUE "F".
001400     05  RES-ERROR-CODE          PIC X(30).
001500     05  RES-ACCT-NUMBER         PIC X(10).
001600     05  RES-AMOUNT              PIC 9(13).
001700     05  RES-BALANCE             PIC S9(13).
001800     05  FILLER                  PIC X(03).
001900*****************************************************
002000* WS-QA-LIST  -  side channel used only by QRYACCT: one
002100* result line is not enough to carry every account a
002200* user owns, so QRYACCT hands ACCTDRV a short list (max
002300* 10, the per-user account ceiling) of account/balance
002400* pairs alongside RESREC and ACCTDRV prints one detail
002500* line per entry.
002600*****************************************************
002700 01  WS-QA-LIST.
002800     05  WS-QA-COUNT             PIC 9(02) COMP-5.
002900     05  WS-QA-ENTRY OCCURS 10 TIMES.
003000         10  WS-QA-ACCT-NUMBER   PIC X(10).
003100         10  WS-QA-BALANCE       PIC S9(13).
003200         10  FILLER              PIC X(05).
003300*****************************************************
003400* RPT-LINE  -  132-byte print line for RPTFILE.  Ample
003500* slack over the 69 business bytes above, used the way
003600* this shop always uses it - spacing between printed
003700* columns.
003800*****************************************************
003900 01  RPT-LINE.
004000     05  RPT-TYPE                PIC X(02).
004100     05  FILLER                  PIC X(02).
004200     05  RPT-STATUS              PIC X(01).
004300     05  FILLER                  PIC X(07).
004400     05  RPT-ERROR-CODE          PIC X(30).
004500     05  FILLER                  PIC X(01).
004600     05  RPT-ACCT-NUMBER         PIC X(10).
004700     05  FILLER                  PIC X(05).
004800     05  RPT-AMOUNT              PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.
004900     05  FILLER                  PIC X(04).
005000     05  RPT-BALANCE             PIC -Z,ZZZ,ZZZ,ZZZ,ZZ9.
005100     05  FILLER                  PIC X(35).
005200*****************************************************
005300* RPT-HEADING-1 / RPT-HEADING-2  -  column headers,
005400* printed once at C01 (top-of-form) before the first
005500* detail line.
005600*****************************************************
005700 01  RPT-HEADING-1.
005800     05  FILLER                  PIC X(04) VALUE "TYPE".
005900     05  FILLER                  PIC X(02) VALUE SPACES.
006000     05  FILLER                  PIC X(06) VALUE "STATUS".
006100     05  FILLER                  PIC X(02) VALUE SPACES.
006200     05  FILLER                  PIC X(10) VALUE "ERROR-CODE".
006300     05  FILLER                  PIC X(23) VALUE SPACES.
006400     05  FILLER                  PIC X(07) VALUE "ACCOUNT".
006500     05  FILLER                  PIC X(01) VALUE SPACES.
006600     05  FILLER                  PIC X(06) VALUE "AMOUNT".
006700     05  FILLER                  PIC X(10) VALUE SPACES.
006800     05  FILLER                  PIC X(07) VALUE "BALANCE".
006900     05  FILLER                  PIC X(54) VALUE SPACES.
007000 01  RPT-HEADING-2.
007100     05  FILLER                  PIC X(132) VALUE ALL "-".
007200*****************************************************
007300* WS-CONTROL-TOTALS  -  accumulated across the whole
007400* run and printed by ACCTDRV 9100-WRITE-TOTALS.
007500*****************************************************
007600 01  WS-CONTROL-TOTALS.
007700     05  WS-CT-REQS-READ         PIC 9(07) COMP-5 VALUE 0.
007800     05  WS-CT-REQS-SUCCESS      PIC 9(07) COMP-5 VALUE 0.
007900     05  WS-CT-REQS-FAILED       PIC 9(07) COMP-5 VALUE 0.
008000     05  WS-CT-ACCTS-CREATED     PIC 9(07) COMP-5 VALUE 0.
008100     05  WS-CT-ACCTS-CLOSED      PIC 9(07) COMP-5 VALUE 0.
008200     05  WS-CT-USE-COUNT         PIC 9(07) COMP-5 VALUE 0.
008300     05  WS-CT-USE-AMOUNT        PIC 9(15) COMP-5 VALUE 0.
008400     05  WS-CT-CANCEL-COUNT      PIC 9(07) COMP-5 VALUE 0.
008500     05  WS-CT-CANCEL-AMOUNT     PIC 9(15) COMP-5 VALUE 0.
008600     05  WS-CT-TRAN-FAILED       PIC 9(07) COMP-5 VALUE 0.
008700     05  WS-CT-NET-CHANGE        PIC S9(15) COMP-5 VALUE 0.
008800     05  FILLER                  PIC X(08).
