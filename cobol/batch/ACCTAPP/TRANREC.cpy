000100*****************************************************
000200* TRANREC  -  Transaction journal record (TRANFILE)
000300* Business fields total 58 bytes; the file's fixed
000400* record length is 59, so the one slack byte is taken
000500* up by a trailing FILLER, same as any other shop
000600* journal record with room to spare.
000700*****************************************************
000800 01  TRANREC.
000900     05  TRAN-ID                 PIC X(12).
001000     05  TRAN-ACCT-NUMBER        PIC X(10).
001100     05  TRAN-TYPE               PIC X(01).
001200         88  TRAN-TYPE-USE               VALUE "U".
001300         88  TRAN-TYPE-CANCEL            VALUE "C".
001400     05  TRAN-RESULT             PIC X(01).
001500         88  TRAN-RESULT-SUCCESS         VALUE "S".
001600         88  TRAN-RESULT-FAILURE         VALUE "F".
001700     05  TRAN-AMOUNT             PIC 9(13).
001800     05  TRAN-BALANCE-SNAPSHOT   PIC S9(13).
001900     05  TRAN-DATE               PIC 9(08).
002000     05  FILLER                  PIC X(01).
002100*****************************************************
002200* WS-TRAN-TABLE  -  the journal held in memory for the
002300* run: seeded from TRANFILE at start of day (prior-day
002400* transactions a CN/QT request may still name) and
002500* appended to as USEBAL/CANBAL post new entries.
002600* Rewritten to TRANFILE in full at end of run.
002700* 20000-entry ceiling is the shop's standing
002800* batch-window limit for the journal.
002900*****************************************************
003000 01  WS-TRAN-TABLE.
003100     05  WS-TRAN-COUNT           PIC 9(05) COMP-5.
003200     05  WS-TRAN-ENTRY OCCURS 0 TO 20000 TIMES
003300             DEPENDING ON WS-TRAN-COUNT
003400             INDEXED BY WS-TRAN-IDX.
003500         10  WS-TT-ID            PIC X(12).
003600         10  WS-TT-ACCT-NUMBER   PIC X(10).
003700         10  WS-TT-TYPE          PIC X(01).
003800             88  WS-TT-TYPE-USE          VALUE "U".
003900             88  WS-TT-TYPE-CANCEL       VALUE "C".
004000         10  WS-TT-RESULT        PIC X(01).
004100             88  WS-TT-RESULT-SUCCESS    VALUE "S".
004200             88  WS-TT-RESULT-FAILURE    VALUE "F".
004300         10  WS-TT-AMOUNT        PIC 9(13).
004400         10  WS-TT-BALANCE-SNAP  PIC S9(13).
004500         10  WS-TT-DATE          PIC 9(08).
004600         10  WS-TT-DATE-SPLIT REDEFINES WS-TT-DATE.
004700             15  WS-TT-CCYY      PIC 9(04).
004800             15  WS-TT-MM        PIC 9(02).
004900             15  WS-TT-DD        PIC 9(02).
005000         10  FILLER              PIC X(05).
005100*****************************************************
005200* Running sequence used to build the next TRAN-ID
005300* (shop convention CCYYMMDD + 4-digit run sequence).
005400*****************************************************
005500 01  WS-TRAN-ID-SEQ              PIC 9(04) COMP-5 VALUE 0.
