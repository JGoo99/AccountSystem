000100*
000200*  GREATER MIDLAND SAVINGS - DATA PROCESSING DIVISION
000300*  ALL RIGHTS RESERVED
000400*
000500*  THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
000600*  GREATER MIDLAND SAVINGS.  THE COPYRIGHT NOTICE ABOVE
000700*  DOES NOT EVIDENCE ANY ACTUAL OR INTENDED PUBLICATION
000800*  OF SUCH SOURCE CODE.
000900*
001000* #ident  "@(#) batch/ACCTAPP/USEBAL.cbl  $Revision: 2.3 $"
001100*
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.    USEBAL.
001400 AUTHOR.        T OKONKWO-FIELDS.
001500 INSTALLATION.  GREATER MIDLAND SAVINGS - DP DIVISION.
001600 DATE-WRITTEN.  MAY 05 1988.
001700 DATE-COMPILED.
001800 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001900*****************************************************
002000* CHANGE LOG
002100*****************************************************
002200* 05/05/88 TOF  ORIGINAL - USE (DEBIT) BALANCE SERVICE
002300*               FOR ACCTAPP.  CALLED FROM ACCTDRV FOR
002400*               EVERY US REQUEST.
002500* 02/28/90 RH   ADDED FAILED-TRANSACTION JOURNAL ENTRY
002600*               PER AUDIT REQUEST - PRIOR BUILD ONLY
002700*               JOURNALED SUCCESSFUL DEBITS.
002800* 10/03/92 RH   TRAN-ID NOW BUILT FROM PROCESSING DATE
002900*               PLUS RUN SEQUENCE, REPLACING THE OLD
003000*               RANDOM-NUMBER SCHEME (DP-92-155).
003100* 09/08/98 J PELLETIER  Y2K REMEDIATION - TRAN-DATE
003200*               CONFIRMED FULL 4-DIGIT CENTURY.
003300* 02/14/99 J PELLETIER  Y2K SIGN-OFF PER MEMO DP-99-004.
003400* 06/23/03 T OKONKWO-FIELDS  TICKET DP-03271 - ERROR
003500*               CODE LITERALS NOW MATCH THE ERRORCODE
003600*               LIST IN THE BUSINESS RULE SPEC EXACTLY.
003700* 11/14/03 T OKONKWO-FIELDS  TICKET DP-03318 - 2000-VALIDATE
003800*               WAS PERFORMED AS ONE PARAGRAPH NAME, NOT A
003900*               THRU RANGE, SO GO TO 2000-EXIT ON A FAILED
004000*               EDIT FELL THROUGH INTO 4000-POST-USE AND
004100*               4100-JOURNAL-FAILED-USE, DEBITING AND THEN
004200*               DOUBLE-JOURNALING A REJECTED REQUEST.  SPLIT
004300*               THE PARAGRAPH AND PERFORM IT AS A REAL THRU
004400*               RANGE.
004500* 12/02/03 T OKONKWO-FIELDS  TICKET DP-03340 - WS-NEW-BALANCE
004600*               WAS DECLARED COMP-3, A PACKED-DECIMAL USAGE
004700*               THIS SHOP DOES NOT USE FOR WORK COUNTERS.
004800*               CHANGED TO COMP-5 TO MATCH THE SHOP'S BINARY
004900*               WORK-AREA HABIT.
005000*****************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  GMS-3090.
005400 OBJECT-COMPUTER.  GMS-3090.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS NUMERIC-CHARS IS "0" THRU "9"
005800     UPSI-0 ON TRACE-ON OFF TRACE-OFF.
005900 DATA DIVISION.
006000 WORKING-STORAGE SECTION.
006100 01  LOGMSG.
006200     05  FILLER              PIC X(09) VALUE "USEBAL  =".
006300     05  LOGMSG-TEXT         PIC X(50).
006400 01  LOGMSG-LEN              PIC S9(09) COMP-5.
006500*
006600 01  WS-USER-FOUND-SW        PIC X(01) VALUE "N".
006700     88  WS-USER-FOUND               VALUE "Y".
006800 01  WS-ACCT-FOUND-SW        PIC X(01) VALUE "N".
006900     88  WS-ACCT-FOUND               VALUE "Y".
007000 01  WS-VALID-SW             PIC X(01) VALUE "Y".
007100     88  WS-REQUEST-VALID            VALUE "Y".
007200 01  WS-ACCT-KNOWN-SW        PIC X(01) VALUE "N".
007300     88  WS-ACCT-KNOWN               VALUE "Y".
007400 01  WS-WORK-AREA.
007500     05  WS-WA-INDEX         PIC 9(05) COMP-5.
007600     05  WS-NEW-BALANCE      PIC S9(13) COMP-5.
007700     05  WS-TRAN-SEQ-EDIT    PIC 9(04).
007800     05  FILLER              PIC X(04).
007900*
008000 77  REC-FOUND               PIC S9(09) COMP-5 VALUE 1.
008100 77  REC-NOT-FOUND           PIC S9(09) COMP-5 VALUE 2.
008200*
008300 LINKAGE SECTION.
008400 COPY USERREC.
008500 COPY ACCTREC.
008600 COPY TRANREC.
008700 COPY REQREC.
008800 COPY RPTREC.
008900 COPY DTWORK.
009000*****************************************************
009100 PROCEDURE DIVISION USING WS-USER-TABLE
009200                           WS-ACCT-TABLE
009300                           WS-TRAN-TABLE
009400                           REQREC
009500                           RESREC
009600                           WS-QA-LIST
009700                           WS-DTWORK-DATE
009800                           WS-TRAN-ID-SEQ.
009900*
010000 START-USEBAL.
010100     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.
010200     MOVE "Started" TO LOGMSG-TEXT.
010300     PERFORM DO-USERLOG.
010400     MOVE "US" TO RES-TYPE.
010500     MOVE REQ-ACCT-NUMBER TO RES-ACCT-NUMBER.
010600     MOVE REQ-AMOUNT TO RES-AMOUNT.
010700     MOVE 0 TO RES-BALANCE.
010800     SET WS-REQUEST-VALID TO TRUE.
010900     SET WS-ACCT-KNOWN TO FALSE.
011000     PERFORM 2000-VALIDATE-THRU THRU 2000-EXIT.
011100     IF WS-REQUEST-VALID
011200         PERFORM 4000-POST-USE
011300         SET RES-STATUS-SUCCESS TO TRUE
011400         MOVE SPACES TO RES-ERROR-CODE
011500     ELSE
011600         IF WS-ACCT-KNOWN
011700             PERFORM 4100-JOURNAL-FAILED-USE
011800         END-IF
011900     END-IF.
012000     PERFORM EXIT-PROGRAM.
012100*****************************************************
012200* 2000-VALIDATE - USE-BALANCE VALIDATIONS, IN ORDER:
012300*   1 USER EXISTS         4 NOT UNREGISTERED
012400*   2 ACCOUNT EXISTS      5 AMOUNT NOT OVER BALANCE
012500*   3 OWNERSHIP MATCHES
012600*****************************************************
012700 2000-VALIDATE-THRU.
012800     SET WS-USER-FOUND TO FALSE.
012900     SET WS-USER-IDX TO 1.
013000     SEARCH WS-USER-ENTRY VARYING WS-USER-IDX
013100         AT END CONTINUE
013200         WHEN WS-UT-USER-ID (WS-USER-IDX) = REQ-USER-ID
013300             SET WS-USER-FOUND TO TRUE
013400     END-SEARCH.
013500     IF NOT WS-USER-FOUND
013600         MOVE "USER_NOT_FOUND" TO RES-ERROR-CODE
013700         SET RES-STATUS-FAILURE TO TRUE
013800         SET WS-REQUEST-VALID TO FALSE
013900         GO TO 2000-EXIT.
014000*
014100     SET WS-ACCT-FOUND TO FALSE.
014200     SET WS-ACCT-IDX TO 1.
014300     SEARCH WS-ACCT-ENTRY VARYING WS-ACCT-IDX
014400         AT END CONTINUE
014500         WHEN WS-AT-NUMBER (WS-ACCT-IDX) = REQ-ACCT-NUMBER
014600             SET WS-ACCT-FOUND TO TRUE
014700     END-SEARCH.
014800     IF NOT WS-ACCT-FOUND
014900         MOVE "ACCOUNT_NOT_FOUND" TO RES-ERROR-CODE
015000         SET RES-STATUS-FAILURE TO TRUE
015100         SET WS-REQUEST-VALID TO FALSE
015200         GO TO 2000-EXIT.
015300*
015400     SET WS-ACCT-KNOWN TO TRUE.
015500     MOVE WS-AT-BALANCE (WS-ACCT-IDX) TO RES-BALANCE.
015600     IF WS-AT-USER-ID (WS-ACCT-IDX) NOT = REQ-USER-ID
015700         MOVE "USER_ACCOUNT_UN_MATCH" TO RES-ERROR-CODE
015800         SET RES-STATUS-FAILURE TO TRUE
015900         SET WS-REQUEST-VALID TO FALSE
016000         GO TO 2000-EXIT.
016100     IF WS-AT-UNREGISTERED (WS-ACCT-IDX)
016200         MOVE "ACCOUNT_ALREADY_UNREGISTERED" TO RES-ERROR-CODE
016300         SET RES-STATUS-FAILURE TO TRUE
016400         SET WS-REQUEST-VALID TO FALSE
016500         GO TO 2000-EXIT.
016600     IF REQ-AMOUNT > WS-AT-BALANCE (WS-ACCT-IDX)
016700         MOVE "AMOUNT_EXCEED_BALANCE" TO RES-ERROR-CODE
016800         SET RES-STATUS-FAILURE TO TRUE
016900         SET WS-REQUEST-VALID TO FALSE.
017000 2000-EXIT.
017100     EXIT.
017200*****************************************************
017300* 4000-POST-USE - DEBIT THE ACCOUNT AND JOURNAL A
017400* SUCCESSFUL USE TRANSACTION.
017500*****************************************************
017600 4000-POST-USE.
017700     COMPUTE WS-NEW-BALANCE =
017800         WS-AT-BALANCE (WS-ACCT-IDX) - REQ-AMOUNT.
017900     MOVE WS-NEW-BALANCE TO WS-AT-BALANCE (WS-ACCT-IDX).
018000     MOVE WS-NEW-BALANCE TO RES-BALANCE.
018100     PERFORM 5000-NEXT-TRAN-ID.
018200     PERFORM 5100-APPEND-JOURNAL.
018300     MOVE "U" TO WS-TT-TYPE (WS-TRAN-COUNT).
018400     MOVE "S" TO WS-TT-RESULT (WS-TRAN-COUNT).
018500     MOVE REQ-AMOUNT TO WS-TT-AMOUNT (WS-TRAN-COUNT).
018600     MOVE WS-NEW-BALANCE TO WS-TT-BALANCE-SNAP (WS-TRAN-COUNT).
018700*****************************************************
018800* 4100-JOURNAL-FAILED-USE - THE ACCOUNT WAS FOUND BUT
018900* A LATER EDIT FAILED - JOURNAL IT ANYWAY, BALANCE
019000* UNCHANGED.
019100*****************************************************
019200 4100-JOURNAL-FAILED-USE.
019300     PERFORM 5000-NEXT-TRAN-ID.
019400     PERFORM 5100-APPEND-JOURNAL.
019500     MOVE "U" TO WS-TT-TYPE (WS-TRAN-COUNT).
019600     MOVE "F" TO WS-TT-RESULT (WS-TRAN-COUNT).
019700     MOVE REQ-AMOUNT TO WS-TT-AMOUNT (WS-TRAN-COUNT).
019800     MOVE WS-AT-BALANCE (WS-ACCT-IDX)
019900         TO WS-TT-BALANCE-SNAP (WS-TRAN-COUNT).
020000*****************************************************
020100* 5000-NEXT-TRAN-ID - CCYYMMDD + 4-DIGIT RUN SEQUENCE.
020200*****************************************************
020300 5000-NEXT-TRAN-ID.
020400     ADD 1 TO WS-TRAN-ID-SEQ.
020500*****************************************************
020600* 5100-APPEND-JOURNAL - RESERVE THE NEXT JOURNAL SLOT
020700* AND STAMP ITS COMMON FIELDS.
020800*****************************************************
020900 5100-APPEND-JOURNAL.
021000     ADD 1 TO WS-TRAN-COUNT.
021100     SET WS-TRAN-IDX TO WS-TRAN-COUNT.
021200     MOVE WS-TRAN-ID-SEQ TO WS-TRAN-SEQ-EDIT.
021300     STRING WS-DTWORK-NUMERIC DELIMITED BY SIZE
021400            WS-TRAN-SEQ-EDIT DELIMITED BY SIZE
021500            INTO WS-TT-ID (WS-TRAN-COUNT).
021600     MOVE REQ-ACCT-NUMBER TO WS-TT-ACCT-NUMBER (WS-TRAN-COUNT).
021700     MOVE WS-DTWORK-NUMERIC TO WS-TT-DATE (WS-TRAN-COUNT).
021800*****************************************************
021900 DO-USERLOG.
022000     DISPLAY LOGMSG.
022100*****************************************************
022200 EXIT-PROGRAM.
022300     MOVE "Ended" TO LOGMSG-TEXT.
022400     PERFORM DO-USERLOG.
022500     GOBACK.
