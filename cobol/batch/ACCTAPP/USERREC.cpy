000100*****************************************************
000200* USERREC  -  Account-user master record (USERFILE)
000300* Record length is 30 bytes on the nose (10 + 20) -
000400* this is the shop's original card-image layout for
000500* the user master and it carries no slack byte, so
000600* unlike the working tables below it is not padded
000700* with a FILLER - there is nowhere left to put one.
000800*****************************************************
000900 01  USERREC.
001000     05  USER-ID                 PIC 9(10).
001100     05  USER-NAME               PIC X(20).
001200*****************************************************
001300* WS-USER-TABLE  -  USERFILE loaded into working
001400* storage at start of run and searched by USER-ID for
001500* every CR/DL/US/QA request.  500-entry ceiling is the
001600* shop's standing batch-window limit for the user
001700* master.
001800*****************************************************
001900 01  WS-USER-TABLE.
002000     05  WS-USER-COUNT           PIC 9(04) COMP-5.
002100     05  WS-USER-ENTRY OCCURS 0 TO 500 TIMES
002200             DEPENDING ON WS-USER-COUNT
002300             INDEXED BY WS-USER-IDX.
002400         10  WS-UT-USER-ID       PIC 9(10).
002500         10  WS-UT-USER-NAME     PIC X(20).
002600         10  FILLER              PIC X(05).
